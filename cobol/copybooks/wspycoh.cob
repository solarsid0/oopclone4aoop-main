000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR PAYROLL RUN       *
000400*        CONTROL-TOTALS                    *
000500*     ONE RECORD PER BATCH RUN             *
000600*******************************************
000700* FILE SIZE 92 BYTES.
000800*
000900* THIS COPYBOOK WAS THE OLD COMPANY-HISTORY QTD/YTD BLOCK, WHICH
001000* CARRIED FICA/FUTA/SUI/EIC AND A DOZEN FIELDS MOTORPH DOES NOT
001100* HAVE.  MOTORPH RUNS ONE PAYROLL A MONTH WITH NO QUARTER/YEAR
001200* CARRY-FORWARD REQUIREMENT, SO THIS WAS CUT DOWN TO THE SINGLE
001300* RUN'S GRAND TOTALS PRINTED ON THE CONTROL REPORT FOOTER.
001400*
001500* 30/10/25 VBC - CREATED.
001600* 04/12/25 VBC - SOME FIELDS CHGD TO 9 FROM X ETC, GOT RID OF
001700*                TABS (SAME HOUSEKEEPING AS THE ORIGINAL RECORD).
001800* 12/12/25 VBC - DROPPED THE QTD/YTD SPLIT AND ALL FICA/FUTA/SUI
001900*                FIELDS - MOTORPH HAS NO EQUIVALENT.  ADDED THE
002000*                PROCESSED/SKIPPED EMPLOYEE COUNTS FOR MP-142.
002100*
002200 01  PY-COMP-HIST-RECORD.
002300     03  COH-RUN-MONTH          PIC X(10).
002400     03  COH-EMP-PROCESSED-CT   PIC 9(5)      COMP.
002500     03  COH-EMP-SKIPPED-CT     PIC 9(5)      COMP.
002600     03  COH-TOT-GROSS-PAY      PIC S9(9)V99  COMP-3.
002700     03  COH-TOT-SSS            PIC S9(9)V99  COMP-3.
002800     03  COH-TOT-PHILHEALTH     PIC S9(9)V99  COMP-3.
002900     03  COH-TOT-PAGIBIG        PIC S9(9)V99  COMP-3.
003000     03  COH-TOT-WTAX           PIC S9(9)V99  COMP-3.
003100     03  COH-TOT-LATE-DED       PIC S9(9)V99  COMP-3.
003200     03  COH-TOT-DEDUCTIONS     PIC S9(9)V99  COMP-3.
003300     03  COH-TOT-NET-PAY        PIC S9(9)V99  COMP-3.
003400     03  FILLER                 PIC X(10).
003500*
