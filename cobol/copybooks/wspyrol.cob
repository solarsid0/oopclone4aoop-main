000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR JOB-POSITION      *
000400*        TO SYSTEM-ROLE TABLE              *
000500*     SEQUENTIAL FILE                      *
000600*******************************************
000700* FILE SIZE 1024 BYTES.
000800*
000900* NEW TABLE FOR MOTORPH SELF-SERVICE LOGON - THE ORIGINAL ACAS
001000* SUITE HAS NO EQUIVALENT SO THIS WAS BUILT FRESH, SAME SHAPE AS
001100* THE OTHER PYNNN RATE/BRACKET TABLES (EXACT ENTRIES FIRST, THEN
001200* A SHORT KEYWORD FALL-BACK LIST FOR ANYTHING NOT AN EXACT HIT).
001300*
001400* 09/12/25 VBC - CREATED FOR PY060 LOGON/ROLE LOOK-UP.
001500* 22/12/25 VBC - EXACT TABLE WAS SHORT 6 ENTRIES AND THE KEYWORD
001600*                TABLE WAS SHORT 3 - HR CAUGHT THIS ON UAT, TICKET
001700*                MP-151. OCCURS BUMPED 12/8 TO 18/11.
001800*
001900 01  PY-ROLE-TABLE-RECORD.
002000     03  ROL-EXACT-ENTRIES-USED    PIC 99   COMP.
002100     03  ROL-EXACT-ENTRY               OCCURS 18.
002200         05  ROL-EXACT-POSITION    PIC X(35).
002300         05  ROL-EXACT-ROLE        PIC X(21).
002400     03  ROL-KEYWORD-ENTRIES-USED  PIC 99   COMP.
002500     03  ROL-KEYWORD-ENTRY             OCCURS 11.
002600         05  ROL-KEYWORD-TEXT      PIC X(20).
002700         05  ROL-KEYWORD-ROLE      PIC X(21).
002800     03  FILLER                    PIC X(20).
002900*
