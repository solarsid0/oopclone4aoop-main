000100*******************************************
000200*                                          *
000300*  WORKING RECORD FOR PY040               *
000400*        ONE EMPLOYEE'S PAYROLL RESULT     *
000500*     BUILT BY PY020/PY030, NOT A FILE     *
000600*******************************************
000700* SIZE 84 BYTES.
000800*
000900* THIS WAS THE OLD PAY-RECORD/PAY-HEADER PAIR (PAY-EMP-NO,
001000* PAY-UNITS, PAY-AMT ETC).  MOTORPH HAS NO PAY-TRANSACTION FILE
001100* SO THIS BECAME THE ONE WORKING RECORD PY040 BUILDS UP FOR EACH
001200* EMPLOYEE BEFORE IT PRINTS THE PAYSLIP LINE.
001300*
001400* 29/10/25 VBC - CREATED.
001500* 20/11/25 VBC - RE-PURPOSED, ADDED THE FULL EARNINGS/ALLOWANCE/
001600*                DEDUCTION BREAKDOWN MOTORPH'S PAYSLIP CALLS FOR.
001700* 12/12/25 VBC - GROSS-MONTHLY-SALARY AND SKIPPED-EMPLOYEE FLAG
001800*                ADDED FOR THE CONTROL REPORT COUNTS.
001900*
002000 01  PY-PAYROLL-SUMMARY-RECORD.
002100     03  PSM-EMP-NO             PIC 9(5)      COMP.
002200     03  PSM-SKIPPED-SW         PIC X.
002300         88  PSM-EMP-SKIPPED        VALUE "Y".
002400         88  PSM-EMP-NOT-SKIPPED    VALUE "N".
002500     03  PSM-BASIC-SALARY       PIC S9(7)V99  COMP-3.
002600     03  PSM-OVERTIME-PAY       PIC S9(7)V99  COMP-3.
002700     03  PSM-GROSS-SALARY       PIC S9(7)V99  COMP-3.
002800     03  PSM-RICE-SUBSIDY       PIC S9(7)V99  COMP-3.
002900     03  PSM-PHONE-ALLOW        PIC S9(7)V99  COMP-3.
003000     03  PSM-CLOTHING-ALLOW     PIC S9(7)V99  COMP-3.
003100     03  PSM-TOTAL-ALLOWANCE    PIC S9(7)V99  COMP-3.
003200     03  PSM-GROSS-MONTHLY      PIC S9(7)V99  COMP-3.
003300     03  PSM-SSS-DED            PIC S9(7)V99  COMP-3.
003400     03  PSM-PHILHEALTH-DED     PIC S9(7)V99  COMP-3.
003500     03  PSM-PAGIBIG-DED        PIC S9(7)V99  COMP-3.
003600     03  PSM-LATE-HOURS         PIC S9(3)V99  COMP-3.
003700     03  PSM-LATE-DED           PIC S9(7)V99  COMP-3.
003800     03  PSM-TAXABLE-INCOME     PIC S9(7)V99  COMP-3.
003900     03  PSM-WITHHOLDING-TAX    PIC S9(7)V99  COMP-3.
004000     03  PSM-TOTAL-DEDUCTION    PIC S9(7)V99  COMP-3.
004100     03  PSM-NET-PAY            PIC S9(7)V99  COMP-3.
004200     03  FILLER                 PIC X(10).
004300*
