000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR LEAVE REQUEST     *
000400*           FILE                           *
000500*     NOT KEYED - ONE PER REQUEST          *
000600*******************************************
000700* FILE SIZE 232 BYTES.
000800*
000900* THIS COPYBOOK REPLACES THE OLD US LOCAL-WAGE-TAX TABLE (WSPYLWT) -
001000* MOTORPH HAS NO LOCAL/STATE TAX JURISDICTIONS SO THAT TABLE WAS
001100* PENSIONED OFF; THE FILENAME WAS TOO GOOD TO RETIRE SO IT WAS
001200* RE-USED HERE FOR "LVE" = LEAVE.
001300*
001400* 05/11/25 VBC - CREATED.
001500* 21/11/25 VBC - ADDED REMAINING-VACATION/REMAINING-SICK, HR WANT
001600*                THE BALANCE AFTER THE REQUEST PRINTED ON THE FORM.
001700*
001800 01  PY-LEAVE-REQUEST-RECORD.
001900     03  LVE-SUBMIT-DATE       PIC X(10).
002000     03  LVE-EMP-NO            PIC 9(5)      COMP.
002100     03  LVE-FIRST-NAME        PIC X(20).
002200     03  LVE-LAST-NAME         PIC X(20).
002300     03  LVE-POSITION          PIC X(35).
002400     03  LVE-STATUS            PIC X(15).
002500     03  LVE-SUPERVISOR        PIC X(40).
002600     03  LVE-TYPE              PIC X(15).
002700         88  LVE-TYPE-VACATION     VALUE "VACATION".
002800         88  LVE-TYPE-SICK         VALUE "SICK".
002900         88  LVE-TYPE-EMERGENCY    VALUE "EMERGENCY".
003000         88  LVE-TYPE-MATERNITY    VALUE "MATERNITY".
003100         88  LVE-TYPE-PATERNITY    VALUE "PATERNITY".
003200         88  LVE-TYPE-UNPAID       VALUE "UNPAID".
003300     03  LVE-NOTE              PIC X(80).
003400     03  LVE-START-DATE        PIC X(10).
003500     03  LVE-END-DATE          PIC X(10).
003600     03  LVE-REQ-STATUS        PIC X(10).
003700         88  LVE-REQ-PENDING       VALUE "PENDING".
003800         88  LVE-REQ-APPROVED      VALUE "APPROVED".
003900         88  LVE-REQ-REJECTED      VALUE "REJECTED".
004000     03  LVE-REM-VACATION      PIC 9(3)      COMP-3.
004100     03  LVE-REM-SICK          PIC 9(3)      COMP-3.
004200     03  FILLER                PIC X(10).
004300*
