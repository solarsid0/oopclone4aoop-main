000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR WITHHOLDING       *
000400*        TAX BRACKET TABLE                 *
000500*     SEQUENTIAL FILE                      *
000600*******************************************
000700* FILE SIZE 128 BYTES.
000800*
000900* THIS COPYBOOK WAS THE OLD US STATE-TAX-BY-AGENCY TABLE
001000* (SWT/LWT/CAL SINGLE/CAL MARRIED/CAL HEAD, 15 CUTOFFS EACH).
001100* MOTORPH HAS ONE NATIONAL WITHHOLDING-TAX TABLE OF 6 BRACKETS
001200* SO THE AGENCY DIMENSION WAS DROPPED.
001300*
001400* 30/10/25 VBC - CREATED.
001500* 08/11/25 VBC - CUT DOWN TO 6 BRACKETS, RATES SUPPLIED BY
001600*                MOTORPH ACCOUNTING - SEE PY030 900-INIT-TABLES.
001700*
001800 01  PY-WITHHOLDING-TAX-RECORD.
001900     03  STAX-ENTRIES-USED         PIC 9         COMP.
002000     03  STAX-BRACKET                   OCCURS 6.
002100         05  STAX-CUTOFF           PIC 9(6)V99   COMP-3.
002200         05  STAX-BASE-TAX         PIC 9(6)V99   COMP-3.
002300         05  STAX-EXCESS-OVER      PIC 9(6)V99   COMP-3.
002400         05  STAX-RATE             PIC 99V99     COMP-3.
002500     03  FILLER                    PIC X(20).
002600*
