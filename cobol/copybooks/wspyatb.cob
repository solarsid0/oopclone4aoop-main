000100*******************************************
000200*                                          *
000300*  LINKAGE RECORD FOR PY020/PY030          *
000400*        ONE EMPLOYEE'S MONTH OF           *
000500*        ATTENDANCE, BUILT BY PY040        *
000600*     PASSED BY CALL, NOT A FILE RECORD    *
000700*******************************************
000800* SIZE 632 BYTES.
000900*
001000* PY040 READS PY-ATTENDANCE-RECORD SEQUENTIALLY (SORTED BY
001100* EMP-NO THEN DATE ON THE SOURCE FILE) AND BUFFERS ONE
001200* EMPLOYEE'S ROWS HERE BEFORE CALLING PY020 AND PY030 - NEITHER
001300* SUBPROGRAM TOUCHES THE ATTENDANCE FILE ITSELF.
001400*
001500* 18/11/25 VBC - CREATED, 31 ENTRIES = ONE CALENDAR MONTH'S WORTH.
001600*
001700 01  PY-ATTENDANCE-TABLE.
001800     03  ATB-ENTRY-COUNT       PIC 99        COMP.
001900     03  ATB-ENTRY                 OCCURS 31.
002000         05  ATB-DATE          PIC X(10).
002100         05  ATB-LOG-IN        PIC X(5).
002200         05  ATB-LOG-OUT       PIC X(5).
002300     03  FILLER                PIC X(20).
002400*
