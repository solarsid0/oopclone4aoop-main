000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR USER LOGON        *
000400*        CREDENTIALS FILE                  *
000500*     USES EMP-NO AS KEY                   *
000600*******************************************
000700* FILE SIZE 77 BYTES.
000800*
000900* 06/11/25 VBC - CREATED FOR MOTORPH SELF-SERVICE LOGON.
001000* 13/11/25 VBC - PASSWORD KEPT PLAIN AS SUPPLIED BY THE CLIENT'S
001100*                EXISTING HR SYSTEM EXPORT - NOT OUR CHOICE, SEE
001200*                TICKET MP-118, ENCRYPTION IS A PHASE 2 ITEM.
001300*
001400 01  PY-USER-CREDENTIAL-RECORD.
001500     03  USR-EMP-NO            PIC 9(5)      COMP.
001600     03  USR-LAST-NAME         PIC X(20).
001700     03  USR-FIRST-NAME        PIC X(20).
001800     03  USR-EMAIL             PIC X(40).
001900     03  USR-PASSWORD          PIC X(20).
002000     03  FILLER                PIC X(10).
002100*
