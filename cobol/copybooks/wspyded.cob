000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR STATUTORY         *
000400*        DEDUCTION RATE TABLES             *
000500*     USES RRN = 1                         *
000600*******************************************
000700* FILE SIZE 490 BYTES.
000800*
000900* THIS COPYBOOK WAS THE OLD US FWT MARRIED/SINGLE WITHHOLDING
001000* TABLE (44 CUTOFF/PERCENT PAIRS).  MOTORPH ONLY NEEDS ONE
001100* BRACKET TABLE (SSS) SHAPED THE SAME WAY, SO THE OCCURS-44
001200* GROUP WAS KEPT AND RE-PURPOSED RATHER THAN THROWN AWAY.
001300*
001400* 25/10/25 VBC - CREATED.
001500* 08/11/25 VBC - RATES NO LONGER READ FROM PARAM FILE - CLIENT
001600*                SUPPLIED FIXED TABLE, SEE PY030 900-INIT-TABLES.
001700* 16/01/26 VBC - PHILHEALTH/PAG-IBIG CONSTANTS ADDED, WERE MISSING
001800*                FROM THE FIRST CUT.
001900*
002000 01  PY-SYSTEM-DEDUCTION-RECORD.
002100     03  DED-SSS-BELOW-MIN-CUTOFF  PIC 9(5)V99   COMP-3.
002200     03  DED-SSS-BELOW-MIN-AMT    PIC 9(3)V99   COMP-3.
002300     03  DED-SSS-ENTRIES-USED     PIC 99        COMP.
002400     03  DED-SSS-BRACKET               OCCURS 44.
002500         05  DED-SSS-CUTOFF       PIC 9(5)V99   COMP-3.
002600         05  DED-SSS-AMOUNT       PIC 9(5)V99   COMP-3.
002700     03  DED-PHIC-TOTAL-RATE      PIC 99V99     COMP-3.
002800     03  DED-PAGIBIG-RATE         PIC 99V99     COMP-3.
002900     03  DED-PAGIBIG-CAP          PIC 9(5)V99   COMP-3.
003000     03  FILLER                   PIC X(20).
003100*
