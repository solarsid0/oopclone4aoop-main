000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR ATTENDANCE        *
000400*           TRANSACTION FILE               *
000500*     NOT KEYED - ONE PER EMPLOYEE PER     *
000600*     WORK DAY, MANY PER EMP-NO            *
000700*******************************************
000800* FILE SIZE 72 BYTES.
000900*
001000* 30/10/25 VBC - CREATED FOR MOTORPH LOG-IN/LOG-OUT CAPTURE.
001100* 14/11/25 VBC - LAST-NAME/FIRST-NAME CARRIED REDUNDANTLY ON THIS
001200*                FILE AS SUPPLIED BY THE CLIENT'S TIME-CLOCK EXPORT -
001300*                DO NOT USE FOR ANYTHING BUT DISPLAY, EMP-NO IS THE
001400*                KEY BACK TO PY-EMPLOYEE-RECORD.
001500*
001600 01  PY-ATTENDANCE-RECORD.
001700     03  ATT-EMP-NO            PIC 9(5)      COMP.
001800     03  ATT-LAST-NAME         PIC X(20).
001900     03  ATT-FIRST-NAME        PIC X(20).
002000     03  ATT-DATE              PIC X(10).
002100     03  ATT-LOG-IN            PIC X(5).
002200     03  ATT-LOG-OUT           PIC X(5).
002300     03  FILLER                PIC X(10).
002400*
