000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR EMPLOYEE          *
000400*           MASTER FILE                    *
000500*     USES EMP-NO AS KEY                   *
000600*******************************************
000700* FILE SIZE 328 BYTES.
000800*
000900* 29/10/25 VBC - CREATED (LIFTED FROM ORIGINAL US/UK PAYROLL LAYOUT
001000*                AND CUT DOWN FOR THE MOTORPH HOURLY-RATE CONTRACT).
001100* 11/11/25 VBC - MOTORPH REQUEST 114: ADD IMMEDIATE-SUPERVISOR NAME,
001200*                DROP THE OLD SSN/MARITAL/PENSION BLOCK - NOT USED
001300*                BY THIS CLIENT'S PAYROLL.
001400* 19/11/25 VBC - GROSS-SEMI-MONTHLY-RATE ADDED FOR REFERENCE ONLY,
001500*                NOT USED IN THE NET-PAY ARITHMETIC - SEE PY040.
001600* 02/12/25 VBC - ALLOWANCE FIELDS RENAMED TO MATCH MOTORPH'S PAYSLIP
001700*                WORDING (RICE / PHONE / CLOTHING).
001800*
001900 01  PY-EMPLOYEE-RECORD.
002000     03  EMP-NO                PIC 9(5)      COMP.
002100     03  EMP-LAST-NAME         PIC X(20).
002200     03  EMP-FIRST-NAME        PIC X(20).
002300     03  EMP-BIRTHDAY          PIC X(10).
002400     03  EMP-ADDRESS           PIC X(60).
002500     03  EMP-PHONE-NO          PIC X(12).
002600     03  EMP-SSS-NO            PIC X(12).
002700     03  EMP-PHILHEALTH-NO     PIC X(12).
002800     03  EMP-TIN-NO            PIC X(12).
002900     03  EMP-PAGIBIG-NO        PIC X(12).
003000     03  EMP-STATUS            PIC X(15).
003100         88  EMP-STAT-REGULAR      VALUE "Regular".
003200         88  EMP-STAT-PROBATION    VALUE "Probationary".
003300     03  EMP-POSITION          PIC X(35).
003400     03  EMP-SUPERVISOR        PIC X(40).
003500     03  EMP-BASIC-SALARY      PIC 9(7)V99   COMP-3.
003600     03  EMP-RICE-SUBSIDY      PIC 9(5)V99   COMP-3.
003700     03  EMP-PHONE-ALLOW       PIC 9(5)V99   COMP-3.
003800     03  EMP-CLOTHING-ALLOW    PIC 9(5)V99   COMP-3.
003900     03  EMP-GROSS-SEMI-RATE   PIC 9(7)V99   COMP-3.
004000     03  EMP-HOURLY-RATE       PIC 9(5)V99   COMP-3.
004100     03  FILLER                PIC X(11).
004200*
