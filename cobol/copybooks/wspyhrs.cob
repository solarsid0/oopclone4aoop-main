000100*******************************************
000200*                                          *
000300*  LINKAGE RECORD FOR PY010                *
000400*        ATTENDANCE-DETAILS SUBPROGRAM     *
000500*     PASSED BY CALL, NOT A FILE RECORD    *
000600*******************************************
000700* SIZE 21 BYTES.
000800*
000900* THIS WAS THE OLD PAY-TRANSACTIONS FILE RECORD (HRS-EMP-NO,
001000* HRS-EFFECTIVE-DATE, HRS-UNITS).  MOTORPH DOES NOT KEY HOURS
001100* BY A TRANSACTION FILE - THE ATTENDANCE FILE IS THE SOURCE - SO
001200* THIS BECAME THE ONE-DAY-AT-A-TIME LINKAGE RECORD PASSED TO
001300* PY010 BY PY020 AND PY030.
001400*
001500* 28/10/25 VBC - CREATED.
001600* 15/11/25 VBC - RE-PURPOSED AS THE PY010 LINKAGE RECORD, THE
001700*                TRANSACTION-FILE VERSION OF THIS RECORD WAS
001800*                NEVER BUILT FOR MOTORPH.
001900*
002000 01  PY-ATTENDANCE-DETAIL-RECORD.
002100     03  HRS-LOG-IN            PIC X(5).
002200     03  HRS-LOG-OUT           PIC X(5).
002300     03  HRS-HOURS-WORKED      PIC 9(3)V99   COMP-3.
002400     03  HRS-LATE-HOURS        PIC 9(3)V99   COMP-3.
002500     03  HRS-OVERTIME-HOURS    PIC 9(3)V99   COMP-3.
002600     03  FILLER                PIC X.
002700*
