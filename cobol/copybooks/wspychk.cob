000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR LEAVE-BALANCE     *
000400*        IN-MEMORY TABLE                   *
000500*     USES CHK-EMP-NO AS KEY               *
000600*******************************************
000700* FILE SIZE 30 BYTES.
000800*
000900* THIS COPYBOOK WAS THE OLD CHK-RECORD (CHK-EMP-NO, CHK-CHECK-NO,
001000* CHK-AMT OCCURS 16) - MOTORPH HAS NO CHECK-PRINTING RUN, BUT THE
001100* OCCURS-N AMOUNT TABLE SHAPE WAS KEPT AND CUT DOWN TO ONE ENTRY
001200* PER LEAVE TYPE FOR PY050'S BALANCE TABLE.
001300*
001400* 29/10/25 VBC - CREATED.
001600* 18/12/25 VBC - RE-PURPOSED FOR MOTORPH LEAVE-BALANCE - OCCURS
001700*                CUT FROM 16 TO 6 (ONE PER LVE-TYPE 88-LEVEL IN
001800*                WSPYLVE), DEFAULT OF 5 DAYS SET BY PY050
001900*                900-INIT-BALANCES.
002000*
002100 01  PY-CHK-RECORD.
002200     03  CHK-EMP-NO             PIC 9(5)      COMP.
002300     03  CHK-BAL-VACATION       PIC S9(3)V99  COMP-3.
002400     03  CHK-BAL-SICK           PIC S9(3)V99  COMP-3.
002500     03  CHK-BAL-EMERGENCY      PIC S9(3)V99  COMP-3.
002600     03  CHK-BAL-MATERNITY      PIC S9(3)V99  COMP-3.
002700     03  CHK-BAL-PATERNITY      PIC S9(3)V99  COMP-3.
002800     03  CHK-BAL-UNPAID         PIC S9(3)V99  COMP-3.
002900     03  FILLER                 PIC X(10).
003000*
