000100*****************************************************************
000200*                                                                *
000300*                 MOTORPH PAYROLL - BATCH DRIVER                 *
000400*         READS EMPLOYEE/ATTENDANCE, CALLS PY020/PY030,          *
000500*         WRITES PAYSLIP AND PAYROLL CONTROL REPORTS             *
000600*                    USES RW (REPORT WRITER)                     *
000700*                                                                *
000800*****************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300 PROGRAM-ID.              PY040.
001400 AUTHOR.                  V B COEN.
001500 INSTALLATION.            APPLEWOOD COMPUTERS - MOTORPH PAYROLL.
001600 DATE-WRITTEN.             11/01/1982.
001700 DATE-COMPILED.
001800 SECURITY.                CONFIDENTIAL - MOTORPH PAYROLL DATA.
001900     COPYRIGHT (C) 1976-2026 & LATER, VINCENT BRYAN COEN.
002000     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
002100     SEE THE FILE COPYING FOR DETAILS.
002200*
002300*    REMARKS.             MONTHLY PAYROLL BATCH RUN.
002400*                         READS THE EMPLOYEE MASTER AND THE MONTH'S
002500*                         ATTENDANCE FILE, BUILDS ONE ATTENDANCE
002600*                         TABLE PER EMPLOYEE, CALLS PY020 AND PY030,
002700*                         BUILDS THE PAYROLL SUMMARY RECORD AND
002800*                         PRINTS THE PAYSLIP AND CONTROL REPORTS.
002900*
003000*                         SEMI-SOURCED FROM PYRGSTR/VACPRINT.
003100*
003200*    CALLED MODULES.      PY020 - SALARY CALCULATION.
003300*                         PY030 - DEDUCTION CALCULATION.
003400*    FUNCTIONS USED.      NONE.
003500*    FILES USED.
003600*                         EMPFILE.    EMPLOYEE MASTER.
003700*                         ATTFILE.    ATTENDANCE TRANSACTIONS.
003800*                         PAYSLIP.    PAYSLIP REPORT (OUTPUT).
003900*                         PYCTLRPT.   PAYROLL CONTROL REPORT (OUTPUT).
004000*
004100* CHANGES:
004200* 11/01/82 VBC -       ORIGINAL SKELETON WRITTEN AS PY000/PYRGSTR,
004300*                      CHECK REGISTER PRINTING ONLY.
004400* 14/06/87 VBC -       ADDED THE LOCALE DATE SWAP CALL, SEE MAPS04.
004500* 05/02/99 VBC -       Y2K - CONFIRMED ALL DATE FIELDS IN THIS
004600*                      MODULE CARRY A FULL 4-DIGIT YEAR.
004700* 03/03/09 VBC -       MIGRATION TO OPEN COBOL V3.00.00.
004800* 16/04/24 VBC -       COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004900*                      PREVIOUS NOTICES.
005000* 27/11/25 VBC -       REBUILT AS PY040 FOR MOTORPH - DROPPED THE
005100*                      OLD CHECK-FILE READ, NOW BUILDS THE ATTENDANCE
005200*                      TABLE FROM ATTFILE AND DRIVES PY020/PY030.
005300* 04/12/25 VBC -       ADDED THE PAYROLL CONTROL REPORT RD, TICKET
005400*                      MP-112 - ACCOUNTING WANTED PER-EMPLOYEE LINES
005500*                      PLUS A GRAND TOTAL FOOTER ON A SEPARATE PRINT
005600*                      FILE FROM THE PAYSLIPS.
005700* 13/12/25 VBC -       GROSS-SALARY <= 0 SHORT CIRCUIT ADDED - ZEROES
005800*                      ALL DEDUCTIONS AND NET PAY, COUNTS THE
005900*                      EMPLOYEE AS SKIPPED ON THE CONTROL REPORT.
005910* 22/01/26 VBC -       NO-ATTENDANCE SKIP BRANCH IN AA020 WAS ALSO
005920*                      ZEROING RICE/PHONE/CLOTHING ALLOWANCE AND
005930*                      GROSS-MONTHLY - AN EMPLOYEE OUT ALL MONTH STILL
005940*                      DRAWS THE FIXED ALLOWANCES, HR CAUGHT THIS ON
005950*                      A MATERNITY-LEAVE PAYSLIP, TICKET MP-165.  SKIP
005960*                      BRANCH NOW CALLS AA045-LOAD-ALLOWANCES THE SAME
005970*                      AS THE ZERO-GROSS PATH IN AA040 ALREADY DID.
005980* 22/01/26 VBC -       PY020 NOW RETURNS BASIC AND OVERTIME PAY
005990*                      SEPARATELY (LK-OVERTIME-PAY ADDED) SO THE
006010*                      PAYSLIP CAN SHOW OVERTIME ON ITS OWN LINE
006020*                      INSTEAD OF BURIED IN BASIC SALARY, TICKET
006030*                      MP-166.
006031* 23/01/26 VBC -       AA030-BUFFER-ONE-ATT WAS BUFFERING EVERY ATTFILE
006032*                      ROW FOR THE EMPLOYEE WITH NO MONTH FILTER AND NO
006033*                      GUARD ON THE OCCURS 31 LIMIT IN WSPYATB.COB - A
006034*                      CATCH-UP FEED SPANNING TWO MONTHS COULD OVERRUN
006035*                      THE TABLE.  NOW COMPARES ATT-DATE'S MM/CCYY TO
006036*                      THE RUN'S WS-PM-MM/WS-PM-CCYY BEFORE BUFFERING,
006037*                      SAME AS PY020/PY030 ALREADY DO, AND WON'T STORE
006038*                      PAST ENTRY 31 - DROPPED ROWS ARE COUNTED, NOT
006039*                      STORED.  TICKET MP-174.
006040*
006041* 03/02/26 VBC -       SPECIAL-NAMES HAD A UPSI TEST-MODE SWITCH AND
006042*                      A CLASS NUMERIC-DIGIT TEST, NEITHER USED
006043*                      ANYWHERE IN THIS PROGRAM - SWAPPED FOR THE
006044*                      CRT STATUS/REPOSITORY CLAUSE THIS SHOP USES
006045*                      ON ITS OTHER 2026 PROGRAMS, TICKET MP-175.
006046*
006100*************************************************************************
006200*
006300* COPYRIGHT NOTICE.
006400* ****************
006500*
006600* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006700* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN, 1976-2026
006800* AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE
006900* THE FILE COPYING FOR DETAILS.  NO WARRANTY OF ANY KIND IS GIVEN.
007000*
007100*************************************************************************
007200*
007300 ENVIRONMENT             DIVISION.
007400*================================
007500*
007600 CONFIGURATION           SECTION.
007700 SPECIAL-NAMES.
007800     CRT STATUS IS COB-CRT-STATUS.
007850 REPOSITORY.
007860     FUNCTION ALL INTRINSIC.
008200*
008300 INPUT-OUTPUT            SECTION.
008400 FILE-CONTROL.
008500     SELECT   EMPLOYEE-FILE
008600              ASSIGN TO "EMPFILE"
008700              ORGANIZATION IS LINE SEQUENTIAL
008800              FILE STATUS  IS WS-EMP-STATUS.
008900     SELECT   ATTENDANCE-FILE
009000              ASSIGN TO "ATTFILE"
009100              ORGANIZATION IS LINE SEQUENTIAL
009200              FILE STATUS  IS WS-ATT-STATUS.
009300     SELECT   PAYSLIP-FILE
009400              ASSIGN TO "PAYSLIP"
009500              ORGANIZATION IS LINE SEQUENTIAL
009600              FILE STATUS  IS WS-PSR-STATUS.
009700     SELECT   PYCTLRPT-FILE
009800              ASSIGN TO "PYCTLRPT"
009900              ORGANIZATION IS LINE SEQUENTIAL
010000              FILE STATUS  IS WS-PCR-STATUS.
010100*
010200 DATA                    DIVISION.
010300*================================
010400*
010500 FILE                    SECTION.
010600*--------------------------------
010700*
010800 FD  EMPLOYEE-FILE
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 328 CHARACTERS.
011100 COPY "WSPYEMP.COB".
011200*
011300 FD  ATTENDANCE-FILE
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 72 CHARACTERS.
011600 COPY "WSPYATT.COB".
011700*
011800 FD  PAYSLIP-FILE
011900     LABEL RECORDS ARE STANDARD
012000     REPORT IS PAYSLIP-REPORT.
012100*
012200 FD  PYCTLRPT-FILE
012300     LABEL RECORDS ARE STANDARD
012400     REPORT IS PYCTL-REPORT.
012500*
012600 WORKING-STORAGE         SECTION.
012700*--------------------------------
012800*
012900 77  PROG-NAME               PIC X(15)   VALUE "PY040 (1.0.00)".
012950 77  COB-CRT-STATUS          PIC X(4)    VALUE SPACES.
013000*
013100 01  WS-FILE-STATUSES.
013200     03  WS-EMP-STATUS       PIC XX      VALUE "00".
013300         88  WS-EMP-EOF          VALUE "10".
013400     03  WS-ATT-STATUS       PIC XX      VALUE "00".
013500         88  WS-ATT-EOF          VALUE "10".
013600     03  WS-PSR-STATUS       PIC XX      VALUE "00".
013700     03  WS-PCR-STATUS       PIC XX      VALUE "00".
013800*
013900 01  WS-SWITCHES.
014000     03  WS-MORE-ATTEND-SW   PIC X       VALUE "Y".
014100         88  WS-MORE-ATTENDANCE  VALUE "Y".
014200     03  WS-EMP-FOUND-SW     PIC X       VALUE "N".
014300         88  WS-EMP-WAS-FOUND    VALUE "Y".
014400     03  WS-SKIP-EMPLOYEE-SW PIC X       VALUE "N".
014500         88  WS-SKIP-THIS-EMP    VALUE "Y".
014600*
014700 01  WS-SUBSCRIPTS.
014800     03  WS-SUB              PIC 99      COMP.
014900*
015000 01  WS-SAVE-ATT-EMP-NO      PIC 9(5)    COMP  VALUE ZERO.
015010*
015020*  ATTFILE ROWS DROPPED BY AA030-BUFFER-ONE-ATT - OUT OF THE
015030*  PAYROLL MONTH BEING RUN, OR IN MONTH BUT PAST THE OCCURS 31
015040*  LIMIT.  TICKET MP-174.
015050*
015060 01  WS-ATT-OUT-OF-MONTH-CT   PIC 9(5)    COMP  VALUE ZERO.
015070 01  WS-ATT-OVERFLOW-CT       PIC 9(5)    COMP  VALUE ZERO.
015100*
015200*  RUN PARAMETER - PAYROLL MONTH BEING PROCESSED, FORMAT MM/CCYY.
015300*  ACCEPTED FROM THE OPERATOR AT START OF RUN, HOUSE PRACTICE FOR
015400*  ALL THE MONTH-END PAYROLL JOBS - SEE THE OLD PY000 SKELETON.
015500*
015600 01  WS-PAYROLL-MONTH-WORK    PIC X(7)   VALUE SPACES.
015700 01  WS-PAYROLL-MONTH-R REDEFINES WS-PAYROLL-MONTH-WORK.
015800     03  WS-PM-MM             PIC XX.
015900     03  FILLER               PIC X.
016000     03  WS-PM-CCYY           PIC X(4).
016100*
016200*  MONTH-NAME LOOK-UP TABLE FOR THE PAYSLIP HEADING - "MONTH CCYY".
016300*
016400 01  WS-MONTH-NAME-LOAD       PIC X(108) VALUE
016500     "JANUARY  FEBRUARY MARCH    APRIL    MAY      JUNE     JULY     AUGUST   SEPTEMBEROCTOBER  NOVEMBER DECEMBER ".
016600 01  WS-MONTH-NAME-R REDEFINES WS-MONTH-NAME-LOAD.
016700     03  WS-MONTH-NAME-ENTRY      OCCURS 12  PIC X(9).
016800*
016900 01  WS-HEADING-MONTH         PIC X(9)   VALUE SPACES.
017000 01  WS-HEADING-PERIOD.
017100     03  FILLER                PIC X(9)   VALUE SPACES.
017200     03  FILLER                PIC X      VALUE SPACE.
017300     03  WS-HEADING-CCYY       PIC X(4)   VALUE SPACES.
017400*
017500*  CALL LINKAGE WORK AREAS FOR PY020/PY030.
017600*
017700 01  WS-CALC-AREAS.
017800     03  WS-HOURLY-RATE       PIC 9(5)V99   COMP-3.
017900     03  WS-POSITION          PIC X(35).
018000     03  WS-GROSS-PAY         PIC S9(7)V99  COMP-3.
018010     03  WS-OVERTIME-PAY      PIC S9(7)V99  COMP-3.
018100     03  WS-LATE-HOURS        PIC S9(3)V99  COMP-3.
018200     03  WS-LATE-DEDUCTION    PIC S9(7)V99  COMP-3.
018300     03  WS-SSS-DED           PIC S9(5)V99  COMP-3.
018400     03  WS-PHILHEALTH-DED    PIC S9(5)V99  COMP-3.
018500     03  WS-PAGIBIG-DED       PIC S9(5)V99  COMP-3.
018600     03  WS-TAXABLE-INCOME    PIC S9(7)V99  COMP-3.
018700     03  WS-WITHHOLDING-TAX   PIC S9(7)V99  COMP-3.
018800     03  WS-TOTAL-DEDUCTIONS  PIC S9(7)V99  COMP-3.
018900*
019000*  ZERO-OUT TABLE FOR THE GROSS-SALARY <= 0 SHORT CIRCUIT - CLEARS
019100*  ALL NINE DEDUCTION/RESULT AMOUNTS IN ONE MOVE, HOUSE TRICK CARRIED
019200*  OVER FROM THE OLD YTD-CLEAR ROUTINE.
019300*
019400 01  WS-CALC-AMOUNTS-ALT REDEFINES WS-CALC-AREAS.
019500     03  FILLER               PIC X(8).
019600     03  WS-CALC-ALL-9         PIC S9(7)V99  COMP-3  OCCURS 9.
019700*
019800 COPY "WSPYATB.COB".
019900 COPY "WSPYPAY.COB".
020000 COPY "WSPYCOH.COB".
020100*
020200 LINKAGE                 SECTION.
020300*--------------------------------
020400*
020500 REPORT                  SECTION.
020600*--------------------------------
020700*
020800 RD  PAYSLIP-REPORT
020900     CONTROL      FINAL EMP-NO
021000     PAGE LIMIT   60 LINES
021100     HEADING      1
021200     FIRST DETAIL 4
021300     LAST  DETAIL 56.
021400*
021500 01  PAYSLIP-HEAD  TYPE PAGE HEADING.
021600     03  LINE 1.
021700         05  COL   1     PIC X(15)   SOURCE PROG-NAME.
021800         05  COL  30     PIC X(30)   VALUE "M O T O R P H   P A Y S L I P".
021900         05  COL  70     PIC X(5)    VALUE "PAGE ".
022000         05  COL  75     PIC ZZ9     SOURCE PAGE-COUNTER.
022100     03  LINE 3.
022200         05  COL   1     PIC X(12)   VALUE "EMPLOYEE NO:".
022300         05  COL  14     PIC 9(5)    SOURCE PSM-EMP-NO.
022400*
022500 01  PAYSLIP-EMP-HEAD TYPE CONTROL HEADING EMP-NO.
022600     03  LINE + 1.
022700         05  COL   1     PIC X(9)    VALUE "EMPLOYEE:".
022800         05  COL  11     PIC X(20)   SOURCE EMP-LAST-NAME.
022900         05  COL  32     PIC X(20)   SOURCE EMP-FIRST-NAME.
023000     03  LINE + 1.
023100         05  COL   1     PIC X(9)    VALUE "POSITION:".
023200         05  COL  11     PIC X(35)   SOURCE EMP-POSITION.
023300     03  LINE + 1.
023400         05  COL   1     PIC X(12)   VALUE "PAY PERIOD: ".
023500         05  COL  13     PIC X(9)    SOURCE WS-HEADING-MONTH.
023600         05  COL  23     PIC X(4)    SOURCE WS-HEADING-CCYY.
023700     03  LINE + 2.
023800         05  COL   1     PIC X(9)    VALUE "EARNINGS.".
023900     03  LINE + 1.
024000         05  COL   3     PIC X(20)   VALUE "BASIC SALARY".
024100         05  COL  40     PIC Z,ZZZ,ZZ9.99  SOURCE PSM-BASIC-SALARY.
024200     03  LINE + 1.
024300         05  COL   3     PIC X(20)   VALUE "OVERTIME"
024400                          PRESENT WHEN PSM-OVERTIME-PAY NOT = ZERO.
024500         05  COL  40     PIC Z,ZZZ,ZZ9.99  SOURCE PSM-OVERTIME-PAY
024600                          PRESENT WHEN PSM-OVERTIME-PAY NOT = ZERO.
024700     03  LINE + 1.
024800         05  COL   3     PIC X(20)   VALUE "GROSS PAY".
024900         05  COL  40     PIC Z,ZZZ,ZZ9.99  SOURCE PSM-GROSS-SALARY.
025000     03  LINE + 2.
025100         05  COL   1     PIC X(11)   VALUE "ALLOWANCES.".
025200     03  LINE + 1.
025300         05  COL   3     PIC X(20)   VALUE "RICE SUBSIDY".
025400         05  COL  40     PIC Z,ZZZ,ZZ9.99  SOURCE PSM-RICE-SUBSIDY.
025500     03  LINE + 1.
025600         05  COL   3     PIC X(20)   VALUE "PHONE ALLOWANCE".
025700         05  COL  40     PIC Z,ZZZ,ZZ9.99  SOURCE PSM-PHONE-ALLOW.
025800     03  LINE + 1.
025900         05  COL   3     PIC X(20)   VALUE "CLOTHING ALLOWANCE".
026000         05  COL  40     PIC Z,ZZZ,ZZ9.99  SOURCE PSM-CLOTHING-ALLOW.
026100     03  LINE + 1.
026200         05  COL   3     PIC X(20)   VALUE "TOTAL ALLOWANCES".
026300         05  COL  40     PIC Z,ZZZ,ZZ9.99  SOURCE PSM-TOTAL-ALLOWANCE.
026400     03  LINE + 2.
026500         05  COL   1     PIC X(11)   VALUE "DEDUCTIONS.".
026600     03  LINE + 1.
026700         05  COL   3     PIC X(20)   VALUE "SSS".
026800         05  COL  40     PIC Z,ZZZ,ZZ9.99  SOURCE PSM-SSS-DED.
026900     03  LINE + 1.
027000         05  COL   3     PIC X(20)   VALUE "PHILHEALTH".
027100         05  COL  40     PIC Z,ZZZ,ZZ9.99  SOURCE PSM-PHILHEALTH-DED.
027200     03  LINE + 1.
027300         05  COL   3     PIC X(20)   VALUE "PAG-IBIG".
027400         05  COL  40     PIC Z,ZZZ,ZZ9.99  SOURCE PSM-PAGIBIG-DED.
027500     03  LINE + 1.
027600         05  COL   3     PIC X(20)   VALUE "TAXABLE INCOME".
027700         05  COL  40     PIC Z,ZZZ,ZZ9.99  SOURCE PSM-TAXABLE-INCOME.
027800     03  LINE + 1.
027900         05  COL   3     PIC X(20)   VALUE "WITHHOLDING TAX".
028000         05  COL  40     PIC Z,ZZZ,ZZ9.99  SOURCE PSM-WITHHOLDING-TAX.
028100     03  LINE + 1.
028200         05  COL   3     PIC X(20)   VALUE "LATE / ABSENCE DED"
028300                          PRESENT WHEN PSM-LATE-DED NOT = ZERO.
028400         05  COL  40     PIC Z,ZZZ,ZZ9.99  SOURCE PSM-LATE-DED
028500                          PRESENT WHEN PSM-LATE-DED NOT = ZERO.
028600     03  LINE + 1.
028700         05  COL   3     PIC X(20)   VALUE "TOTAL DEDUCTIONS".
028800         05  COL  40     PIC Z,ZZZ,ZZ9.99  SOURCE PSM-TOTAL-DEDUCTION.
028900     03  LINE + 2.
029000         05  COL   3     PIC X(20)   VALUE "NET PAY".
029100         05  COL  40     PIC Z,ZZZ,ZZ9.99  SOURCE PSM-NET-PAY.
029200*
029300 RD  PYCTL-REPORT
029400     CONTROL      FINAL
029500     PAGE LIMIT   60 LINES
029600     HEADING      1
029700     FIRST DETAIL 4
029800     LAST  DETAIL 56.
029900*
030000 01  PYCTL-HEAD    TYPE PAGE HEADING.
030100     03  LINE 1.
030200         05  COL   1     PIC X(15)   SOURCE PROG-NAME.
030300         05  COL  30     PIC X(31)   VALUE "MOTORPH PAYROLL CONTROL REPORT".
030400         05  COL  70     PIC X(5)    VALUE "PAGE ".
030500         05  COL  75     PIC ZZ9     SOURCE PAGE-COUNTER.
030600     03  LINE 3.
030700         05  COL   1     PIC X(14)   VALUE "PAYROLL MONTH:".
030800         05  COL  16     PIC X(7)    SOURCE WS-PAYROLL-MONTH-WORK.
030900     03  LINE 5.
031000         05  COL   1     PIC X(6)    VALUE "EMP NO".
031100         05  COL  10     PIC X(4)    VALUE "NAME".
031200         05  COL  45     PIC X(9)    VALUE "GROSS PAY".
031300         05  COL  60     PIC X(10)   VALUE "DEDUCTIONS".
031400         05  COL  75     PIC X(7)    VALUE "NET PAY".
031500*
031600 01  PYCTL-DETAIL  TYPE DETAIL.
031700     03  LINE + 1.
031800         05  COL   1     PIC 9(5)          SOURCE PSM-EMP-NO.
031900         05  COL  10     PIC X(20)         SOURCE EMP-LAST-NAME.
032000         05  COL  31     PIC X(20)         SOURCE EMP-FIRST-NAME.
032100         05  COL  45     PIC Z,ZZZ,ZZ9.99  SOURCE PSM-GROSS-SALARY.
032200         05  COL  60     PIC Z,ZZZ,ZZ9.99  SOURCE PSM-TOTAL-DEDUCTION.
032300         05  COL  75     PIC Z,ZZZ,ZZ9.99  SOURCE PSM-NET-PAY.
032400*
032500 01  PYCTL-FOOT    TYPE CONTROL FOOTING FINAL.
032600     03  LINE + 2.
032700         05  COL   1     PIC X(27)   VALUE "TOTAL EMPLOYEES PROCESSED:".
032800         05  COL  32     PIC ZZZZ9   SOURCE COH-EMP-PROCESSED-CT.
032900     03  LINE + 1.
033000         05  COL   1     PIC X(25)   VALUE "TOTAL EMPLOYEES SKIPPED:".
033100         05  COL  32     PIC ZZZZ9   SOURCE COH-EMP-SKIPPED-CT.
033200     03  LINE + 1.
033300         05  COL   1     PIC X(16)   VALUE "TOTAL GROSS PAY:".
033400         05  COL  32     PIC Z,ZZZ,ZZZ,ZZ9.99  SOURCE COH-TOT-GROSS-PAY.
033500     03  LINE + 1.
033600         05  COL   1     PIC X(10)   VALUE "TOTAL SSS:".
033700         05  COL  32     PIC Z,ZZZ,ZZZ,ZZ9.99  SOURCE COH-TOT-SSS.
033800     03  LINE + 1.
033900         05  COL   1     PIC X(17)   VALUE "TOTAL PHILHEALTH:".
034000         05  COL  32     PIC Z,ZZZ,ZZZ,ZZ9.99  SOURCE COH-TOT-PHILHEALTH.
034100     03  LINE + 1.
034200         05  COL   1     PIC X(15)   VALUE "TOTAL PAG-IBIG:".
034300         05  COL  32     PIC Z,ZZZ,ZZZ,ZZ9.99  SOURCE COH-TOT-PAGIBIG.
034400     03  LINE + 1.
034500         05  COL   1     PIC X(23)   VALUE "TOTAL WITHHOLDING TAX:".
034600         05  COL  32     PIC Z,ZZZ,ZZZ,ZZ9.99  SOURCE COH-TOT-WTAX.
034700     03  LINE + 1.
034800         05  COL   1     PIC X(23)   VALUE "TOTAL LATE DEDUCTIONS:".
034900         05  COL  32     PIC Z,ZZZ,ZZZ,ZZ9.99  SOURCE COH-TOT-LATE-DED.
035000     03  LINE + 1.
035100         05  COL   1     PIC X(17)   VALUE "TOTAL DEDUCTIONS:".
035200         05  COL  32     PIC Z,ZZZ,ZZZ,ZZ9.99  SOURCE COH-TOT-DEDUCTIONS.
035300     03  LINE + 1.
035400         05  COL   1     PIC X(14)   VALUE "TOTAL NET PAY:".
035500         05  COL  32     PIC Z,ZZZ,ZZZ,ZZ9.99  SOURCE COH-TOT-NET-PAY.
035600*
035700 PROCEDURE               DIVISION.
035800*=================================
035900*
036000 AA000-MAIN              SECTION.
036100*********************************
036200*
036300     DISPLAY  "MOTORPH PAYROLL - ENTER PAYROLL MONTH (MM/CCYY): ".
036400     ACCEPT   WS-PAYROLL-MONTH-WORK FROM CONSOLE.
036500     MOVE     WS-PM-MM   TO WS-SUB.
036600     MOVE     WS-MONTH-NAME-ENTRY (WS-SUB) TO WS-HEADING-MONTH.
036700     MOVE     WS-PM-CCYY TO WS-HEADING-CCYY.
036800*
036900     INITIALIZE COH-EMP-PROCESSED-CT COH-EMP-SKIPPED-CT
037000                COH-TOT-GROSS-PAY    COH-TOT-SSS
037100                COH-TOT-PHILHEALTH   COH-TOT-PAGIBIG
037200                COH-TOT-WTAX         COH-TOT-LATE-DED
037300                COH-TOT-DEDUCTIONS   COH-TOT-NET-PAY.
037310     MOVE     ZERO TO WS-ATT-OUT-OF-MONTH-CT WS-ATT-OVERFLOW-CT.
037400     MOVE     WS-PAYROLL-MONTH-WORK TO COH-RUN-MONTH.
037500*
037600     PERFORM  AA010-OPEN-FILES     THRU AA010-EXIT.
037700     PERFORM  AA020-PROCESS-EMPS   THRU AA020-EXIT
037800              UNTIL WS-EMP-EOF.
037900     PERFORM  AA090-CLOSE-FILES    THRU AA090-EXIT.
038000*
038100 AA000-EXIT.
038200     EXIT     SECTION.
038300*
038400 AA010-OPEN-FILES        SECTION.
038500*********************************
038600*
038700     OPEN     INPUT  EMPLOYEE-FILE.
038800     OPEN     INPUT  ATTENDANCE-FILE.
038900     OPEN     OUTPUT PAYSLIP-FILE.
039000     OPEN     OUTPUT PYCTLRPT-FILE.
039100     INITIATE PAYSLIP-REPORT.
039200     INITIATE PYCTL-REPORT.
039300*
039400*  SKIP THE HEADER LINE ON EACH INPUT FILE.
039500*
039600     READ     EMPLOYEE-FILE
039700              AT END SET WS-EMP-EOF TO TRUE.
039800     READ     ATTENDANCE-FILE
039900              AT END SET WS-ATT-EOF TO TRUE.
040000     IF       NOT WS-ATT-EOF
040100              MOVE ATT-EMP-NO TO WS-SAVE-ATT-EMP-NO.
040200*
040300*  NOW READ THE FIRST REAL EMPLOYEE RECORD.
040400*
040500     IF       NOT WS-EMP-EOF
040600              READ EMPLOYEE-FILE
040700                   AT END SET WS-EMP-EOF TO TRUE
040800              END-READ.
040900*
041000 AA010-EXIT.
041100     EXIT     SECTION.
041200*
041300 AA020-PROCESS-EMPS      SECTION.
041400*********************************
041500*
041600     MOVE     ZERO  TO ATB-ENTRY-COUNT.
041700     MOVE     "N"   TO WS-SKIP-EMPLOYEE-SW.
041800*
041900*  BUFFER EVERY ATTENDANCE ROW BELONGING TO THIS EMPLOYEE - THE
042000*  SOURCE FILE IS SORTED BY EMP-NO THEN DATE, SEE WSPYATB.COB.
042100*
042200     PERFORM  AA030-BUFFER-ONE-ATT THRU AA030-EXIT
042300              UNTIL    WS-ATT-EOF
042400              OR       WS-SAVE-ATT-EMP-NO NOT = EMP-NO.
042500*
042600     IF       ATB-ENTRY-COUNT = ZERO
042700              SET      WS-SKIP-THIS-EMP TO TRUE.
042800*
042900     MOVE     EMP-NO TO PSM-EMP-NO.
043000     MOVE     EMP-HOURLY-RATE TO WS-HOURLY-RATE.
043100     MOVE     EMP-POSITION    TO WS-POSITION.
043200*
043300     IF       WS-SKIP-THIS-EMP
043400              MOVE "Y" TO PSM-SKIPPED-SW
043410*
043420*  NO ATTENDANCE ROWS TO PAY OUT ON, SO EVERY EARNINGS/DEDUCTION
043430*  FIELD IS ZERO - BUT THE EMPLOYEE'S FIXED MONTHLY ALLOWANCES ARE
043440*  STILL OWED AND STILL LOADED, SEE AA045-LOAD-ALLOWANCES BELOW -
043450*  ONLY GROSS-SALARY IS ZERO GOING IN, TICKET MP-165.
043460*
043500              INITIALIZE PSM-BASIC-SALARY   PSM-OVERTIME-PAY
043600                         PSM-GROSS-SALARY
043900                         PSM-SSS-DED        PSM-PHILHEALTH-DED
044000                         PSM-PAGIBIG-DED    PSM-LATE-HOURS
044100                         PSM-LATE-DED       PSM-TAXABLE-INCOME
044200                         PSM-WITHHOLDING-TAX PSM-TOTAL-DEDUCTION
044300                         PSM-NET-PAY
044310              PERFORM  AA045-LOAD-ALLOWANCES
044400              ADD  1 TO COH-EMP-SKIPPED-CT
044500     ELSE
044600              MOVE "N" TO PSM-SKIPPED-SW
044700              PERFORM  AA040-CALC-ONE-EMP THRU AA040-EXIT
044800              ADD      1 TO COH-EMP-PROCESSED-CT.
044900*
045000     GENERATE PAYSLIP-EMP-HEAD.
045100     GENERATE PYCTL-DETAIL.
045200*
045300     IF       NOT WS-EMP-EOF
045400              READ EMPLOYEE-FILE
045500                   AT END SET WS-EMP-EOF TO TRUE
045600              END-READ.
045700*
045800 AA020-EXIT.
045900     EXIT     SECTION.
046000*
046100 AA030-BUFFER-ONE-ATT    SECTION.
046200*********************************
046300*
046310*  THE ATTFILE FEED IS SORTED BY EMP-NO THEN DATE BUT IS NOT
046320*  TRIMMED TO ONE MONTH BY HR BEFORE IT REACHES US - RE-RUNS AND
046330*  CATCH-UP FEEDS CAN CARRY MORE THAN ONE MONTH FOR THE SAME
046340*  EMPLOYEE.  ONLY BUFFER A ROW THAT FALLS IN THE PAYROLL MONTH
046350*  BEING RUN, SAME MM/CCYY COMPARE PY020 AND PY030 ALREADY MAKE
046360*  AGAINST ATB-DATE, AND NEVER BUFFER PAST THE OCCURS 31 LIMIT IN
046370*  WSPYATB.COB - A ROW THAT IS OUT OF MONTH OR WOULD OVERRUN THE
046380*  TABLE IS COUNTED AND DROPPED, NOT STORED.  TICKET MP-174.
046390*
046400     IF       ATT-DATE (1:2) = WS-PM-MM
046410     AND      ATT-DATE (7:4) = WS-PM-CCYY
046420              IF     ATB-ENTRY-COUNT < 31
046430                     ADD  1 TO ATB-ENTRY-COUNT
046440                     MOVE ATT-DATE    TO ATB-DATE   (ATB-ENTRY-COUNT)
046450                     MOVE ATT-LOG-IN  TO ATB-LOG-IN (ATB-ENTRY-COUNT)
046460                     MOVE ATT-LOG-OUT TO ATB-LOG-OUT(ATB-ENTRY-COUNT)
046470              ELSE
046480                     ADD  1 TO WS-ATT-OVERFLOW-CT
046490              END-IF
046500     ELSE
046510              ADD  1 TO WS-ATT-OUT-OF-MONTH-CT.
046800*
046900     READ     ATTENDANCE-FILE
047000              AT END SET WS-ATT-EOF TO TRUE.
047100     IF       NOT WS-ATT-EOF
047200              MOVE ATT-EMP-NO TO WS-SAVE-ATT-EMP-NO.
047300*
047400 AA030-EXIT.
047500     EXIT     SECTION.
047600*
047700 AA040-CALC-ONE-EMP      SECTION.
047800*********************************
047900*
048000     CALL     "PY020" USING WS-PAYROLL-MONTH-WORK
048100                             WS-HOURLY-RATE
048200                             WS-POSITION
048300                             PY-ATTENDANCE-TABLE
048400                             WS-GROSS-PAY
048450                             WS-OVERTIME-PAY.
048500*
048600     IF       WS-GROSS-PAY NOT > ZERO
048700              INITIALIZE PSM-BASIC-SALARY   PSM-OVERTIME-PAY
048800                         PSM-GROSS-SALARY   PSM-SSS-DED
048900                         PSM-PHILHEALTH-DED PSM-PAGIBIG-DED
049000                         PSM-LATE-HOURS     PSM-LATE-DED
049100                         PSM-TAXABLE-INCOME PSM-WITHHOLDING-TAX
049200                         PSM-TOTAL-DEDUCTION PSM-NET-PAY
049300              GO TO AA045-LOAD-ALLOWANCES.
049400*
049500     CALL     "PY030" USING WS-PAYROLL-MONTH-WORK
049600                             WS-HOURLY-RATE
049700                             WS-GROSS-PAY
049800                             PY-ATTENDANCE-TABLE
049900                             WS-LATE-HOURS
050000                             WS-LATE-DEDUCTION
050100                             WS-SSS-DED
050200                             WS-PHILHEALTH-DED
050300                             WS-PAGIBIG-DED
050400                             WS-TAXABLE-INCOME
050500                             WS-WITHHOLDING-TAX
050600                             WS-TOTAL-DEDUCTIONS.
050700*
050800     COMPUTE  PSM-BASIC-SALARY  = WS-GROSS-PAY - WS-OVERTIME-PAY.
050900     MOVE     WS-OVERTIME-PAY   TO PSM-OVERTIME-PAY.
051000     MOVE     WS-GROSS-PAY      TO PSM-GROSS-SALARY.
051100     MOVE     WS-SSS-DED        TO PSM-SSS-DED.
051200     MOVE     WS-PHILHEALTH-DED TO PSM-PHILHEALTH-DED.
051300     MOVE     WS-PAGIBIG-DED    TO PSM-PAGIBIG-DED.
051400     MOVE     WS-LATE-HOURS     TO PSM-LATE-HOURS.
051500     MOVE     WS-LATE-DEDUCTION TO PSM-LATE-DED.
051600     MOVE     WS-TAXABLE-INCOME TO PSM-TAXABLE-INCOME.
051700     MOVE     WS-WITHHOLDING-TAX TO PSM-WITHHOLDING-TAX.
051800     MOVE     WS-TOTAL-DEDUCTIONS TO PSM-TOTAL-DEDUCTION.
051900     COMPUTE  PSM-NET-PAY = PSM-GROSS-SALARY - PSM-TOTAL-DEDUCTION.
052000*
052100     ADD      PSM-SSS-DED        TO COH-TOT-SSS.
052200     ADD      PSM-PHILHEALTH-DED TO COH-TOT-PHILHEALTH.
052300     ADD      PSM-PAGIBIG-DED    TO COH-TOT-PAGIBIG.
052400     ADD      PSM-WITHHOLDING-TAX TO COH-TOT-WTAX.
052500     ADD      PSM-LATE-DED       TO COH-TOT-LATE-DED.
052600     ADD      PSM-TOTAL-DEDUCTION TO COH-TOT-DEDUCTIONS.
052700     ADD      PSM-NET-PAY        TO COH-TOT-NET-PAY.
052800     ADD      PSM-GROSS-SALARY   TO COH-TOT-GROSS-PAY.
052900*
053000 AA045-LOAD-ALLOWANCES.
053100     MOVE     EMP-RICE-SUBSIDY   TO PSM-RICE-SUBSIDY.
053200     MOVE     EMP-PHONE-ALLOW    TO PSM-PHONE-ALLOW.
053300     MOVE     EMP-CLOTHING-ALLOW TO PSM-CLOTHING-ALLOW.
053400     COMPUTE  PSM-TOTAL-ALLOWANCE =
053500              PSM-RICE-SUBSIDY + PSM-PHONE-ALLOW + PSM-CLOTHING-ALLOW.
053600     COMPUTE  PSM-GROSS-MONTHLY =
053700              PSM-GROSS-SALARY + PSM-TOTAL-ALLOWANCE.
053800*
053900 AA040-EXIT.
054000     EXIT     SECTION.
054100*
054200 AA090-CLOSE-FILES       SECTION.
054300*********************************
054400*
054500     TERMINATE PAYSLIP-REPORT.
054600     TERMINATE PYCTL-REPORT.
054700     CLOSE    EMPLOYEE-FILE.
054800     CLOSE    ATTENDANCE-FILE.
054900     CLOSE    PAYSLIP-FILE.
055000     CLOSE    PYCTLRPT-FILE.
055100*
055200 AA090-EXIT.
055300     EXIT     SECTION.
055400*
055500 MAIN-EXIT.
055600     STOP     RUN.
055700*
