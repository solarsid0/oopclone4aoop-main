000100*****************************************************************
000200*                                                                *
000300*               MOTORPH PAYROLL - DEDUCTION CALCULATION          *
000400*         SSS / PHILHEALTH / PAG-IBIG / LATE / TAX SUBPROGRAM    *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.              PY030.
001200 AUTHOR.                  V B COEN.
001300 INSTALLATION.            APPLEWOOD COMPUTERS - MOTORPH PAYROLL.
001400 DATE-WRITTEN.             11/01/1982.
001500 DATE-COMPILED.
001600 SECURITY.                CONFIDENTIAL - MOTORPH PAYROLL DATA.
001700     COPYRIGHT (C) 1976-2026 & LATER, VINCENT BRYAN COEN.
001800     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001900     SEE THE FILE COPYING FOR DETAILS.
002000*
002100*    REMARKS.             DEDUCTION-CALCULATION SUBPROGRAM.
002200*                         COMPUTES SSS, PHILHEALTH, PAG-IBIG,
002300*                         LATE DEDUCTION, TAXABLE INCOME AND
002400*                         WITHHOLDING TAX FROM GROSS PAY.
002500*
002600*                         RATE TABLES ARE LOADED ONCE PER RUN BY
002700*                         900-INIT-TABLES BELOW - WORKING-STORAGE
002800*                         SURVIVES BETWEEN CALLS SO THIS ONLY
002900*                         HAPPENS ON THE FIRST CALL PY040 MAKES.
003000*
003100*    CALLED MODULES.      NONE.
003200*    FUNCTIONS USED.      NONE.
003300*
003400* CHANGES:
003500* 11/01/82 VBC -       ORIGINAL SKELETON WRITTEN AS PY000, PAYROLL
003600*                      START OF DAY / DATE CHECKING ONLY.
003700* 14/06/87 VBC -       ADDED THE LOCALE DATE SWAP CALL, SEE MAPS04.
003800* 05/02/99 VBC -       Y2K - CONFIRMED ALL DATE FIELDS IN THIS
003900*                      MODULE CARRY A FULL 4-DIGIT YEAR.
004000* 03/03/09 VBC -       MIGRATION TO OPEN COBOL V3.00.00.
004100* 16/04/24 VBC -       COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004200*                      PREVIOUS NOTICES.
004300* 25/10/25 VBC -       REBUILT AS PY030 FOR MOTORPH STATUTORY
004400*                      DEDUCTIONS - FIRST CUT, SSS ONLY.
004500* 08/11/25 VBC -       ADDED PHILHEALTH AND PAG-IBIG, RATES NO
004600*                      LONGER READ FROM A PARAM FILE - CLIENT
004700*                      SUPPLIED FIXED TABLE, SEE 900-INIT-TABLES.
004800* 15/11/25 VBC -       ADDED THE WITHHOLDING-TAX BRACKET LOOK-UP.
004900* 21/11/25 VBC -       LATE-HOURS-FOR-DEDUCTION CONFIRMED AS LOGIN
005000*                      MINUS 08:00, ACCRUED ONLY WHEN LOGIN IS PAST
005100*                      THE 08:10 GRACE CUT-OFF - THIS IS DELIBERATE
005200*                      AND DIFFERENT FROM PY010'S LATE-HOURS FIGURE
005300*                      (WHICH IS LOGIN MINUS 08:10). MOTORPH
005400*                      ACCOUNTING CONFIRMED BOTH ARE CORRECT AS-IS,
005500*                      DO NOT MAKE THEM MATCH.
005600* 15/01/26 VBC -       SPLIT LK-PAYROLL-MONTH INTO MM/CCYY VIA A
005700*                      REDEFINES INSTEAD OF RAW REF-MOD IN AA011 -
005800*                      TIDIER, SAME RESULT.  CONTRIBUTION AMOUNTS NOW
005900*                      WORKED OUT IN A SCRATCH AREA AND BULK-CLEARED
006000*                      EACH CALL BEFORE BEING MOVED TO THE LINKAGE.
006010* 22/01/26 VBC -       PAYROLL RUN FOR THE FIRST HALF OF JANUARY PAID
006020*                      EVERY BRACKET-1 EMPLOYEE A NEGATIVE TAX -
006030*                      AA031-TAX-LOOKUP WAS STOPPING ON "TAX NOT
006040*                      ZERO", SO BRACKET 1'S CORRECT ZERO NEVER
006050*                      STOPPED THE LOOP AND BRACKET 2'S FORMULA RAN
006060*                      OVER THE TOP OF IT.  NOW STOPS ON A FOUND
006070*                      SWITCH SET BY THE BRACKET THAT MATCHES,
006080*                      TICKET MP-162.  ACCOUNTING REFUNDED THE
006090*                      AFFECTED PAYSLIPS BY HAND.
006100*                      ALSO GAVE THE SSS LOOK-UP A PROPER TOP
006110*                      BRACKET CATCH-ALL INSTEAD OF RELYING ON THE
006120*                      99999.99 SENTINEL CUTOFF TO BE THE LAST WORD.
006130*
006140* 03/02/26 VBC -       SPECIAL-NAMES HAD A UPSI TEST-MODE SWITCH AND
006150*                      A CLASS NUMERIC-DIGIT TEST, NEITHER USED
006160*                      ANYWHERE IN THIS MODULE - SWAPPED FOR THE CRT
006170*                      STATUS/REPOSITORY CLAUSE, TICKET MP-175.
006200*************************************************************************
006300*
006400* COPYRIGHT NOTICE.
006500* ****************
006600*
006700* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006800* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN, 1976-2026
006900* AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE
007000* THE FILE COPYING FOR DETAILS.  NO WARRANTY OF ANY KIND IS GIVEN.
007100*
007200*************************************************************************
007300*
007400 ENVIRONMENT             DIVISION.
007500*================================
007600*
007700 CONFIGURATION           SECTION.
007800 SPECIAL-NAMES.
007900     CRT STATUS IS COB-CRT-STATUS.
007950 REPOSITORY.
007960     FUNCTION ALL INTRINSIC.
008300*
008400 INPUT-OUTPUT            SECTION.
008500*
008600 DATA                    DIVISION.
008700*================================
008800*
008900 WORKING-STORAGE         SECTION.
009000*-------------------------------
009100*
009200 77  PROG-NAME               PIC X(15)   VALUE "PY030 (1.0.00)".
009210 77  COB-CRT-STATUS          PIC X(4)    VALUE SPACES.
009300 77  WS-TABLES-LOADED-SW     PIC X       VALUE "N".
009400     88  WS-TABLES-LOADED        VALUE "Y".
009410 77  WS-TAX-FOUND-SW         PIC X       VALUE "N".
009420     88  WS-TAX-BRACKET-FOUND    VALUE "Y".
009500*
009600 01  WS-SUBSCRIPTS.
009700     03  WS-SUB              PIC 99      COMP.
009800     03  WS-SSS-SUB          PIC 99      COMP.
009900     03  WS-STAX-SUB         PIC 9       COMP.
010000*
010100 01  WS-TIME-WORK.
010200     03  WS-COLON-POS        PIC 9       COMP.
010300     03  WS-HH               PIC 99      COMP.
010400     03  WS-MM               PIC 99      COMP.
010500     03  WS-LOGIN-TOT-MIN    PIC 9(4)    COMP.
010600     03  WS-START-TOT-MIN    PIC 9(4)    COMP  VALUE 480.
010700     03  WS-GRACE-TOT-MIN    PIC 9(4)    COMP  VALUE 490.
010800*
010900 01  WS-LATE-ACCUM           PIC S9(3)V99  COMP-3  VALUE ZERO.
011000*
011100*  SCRATCH AREA FOR THE THREE CONTRIBUTION AMOUNTS - CLEARED IN BULK
011200*  VIA THE REDEFINES BELOW ON EVERY CALL BEFORE AA020 WORKS THEM OUT,
011300*  THEN MOVED ACROSS TO THE LINKAGE ITEMS ONCE FINAL.
011400*
011500 01  WS-CONTRIB-WORK.
011600     03  WS-CONTRIB-SSS      PIC S9(5)V99  COMP-3.
011700     03  WS-CONTRIB-PHIC     PIC S9(5)V99  COMP-3.
011800     03  WS-CONTRIB-PAGIBIG  PIC S9(5)V99  COMP-3.
011900*
012000 01  WS-CONTRIB-WORK-ALT REDEFINES WS-CONTRIB-WORK.
012100     03  WS-CONTRIB-ALL-9    PIC S9(5)V99  COMP-3  OCCURS 3.
012200*
012300*  SSS BRACKET LOAD TABLE - 44 ENTRIES OF CUTOFF-CENTS(7)/
012400*  AMOUNT-CENTS(6) PACKED AS ONE LITERAL PER THE HOUSE HABIT USED
012500*  FOR THE OLD FWT TABLE THIS COPYBOOK REPLACES.  UNPACKED INTO
012600*  PY-SYSTEM-DEDUCTION-RECORD BY 900-INIT-TABLES BELOW.
012700*
012800 01  WS-SSS-LOAD-LINE-1       PIC X(130) VALUE
012900     "0375000015750042500001800004750000202500525000022500057500002475006250000270000675000029250072500003150007750000337500825000036000".
013000 01  WS-SSS-LOAD-LINE-2       PIC X(130) VALUE
013100     "0875000038250092500004050009750000427501025000045000107500004725011250000495001175000051750122500005400012750000562501325000058500".
013200 01  WS-SSS-LOAD-LINE-3       PIC X(130) VALUE
013300     "1375000060750142500006300014750000652501525000067500157500006975016250000720001675000074250172500007650017750000787501825000081000".
013400 01  WS-SSS-LOAD-LINE-4       PIC X(130) VALUE
013500     "1875000083250192500008550019750000877502025000090000207500009225021250000945002175000096750222500009900022750001012502325000103500".
013600 01  WS-SSS-LOAD-LINE-5       PIC X(52)  VALUE
013700     "2375000105750242500010800024750001102509999999112500".
013800*
013900 01  WS-SSS-LOAD-TABLE.
014000     03  FILLER              PIC X(130) VALUE WS-SSS-LOAD-LINE-1.
014100     03  FILLER              PIC X(130) VALUE WS-SSS-LOAD-LINE-2.
014200     03  FILLER              PIC X(130) VALUE WS-SSS-LOAD-LINE-3.
014300     03  FILLER              PIC X(130) VALUE WS-SSS-LOAD-LINE-4.
014400     03  FILLER              PIC X(52)  VALUE WS-SSS-LOAD-LINE-5.
014500*
014600 01  WS-SSS-LOAD-R REDEFINES WS-SSS-LOAD-TABLE.
014700     03  WS-SSS-LOAD-ENTRY       OCCURS 44.
014800         05  WS-SSSL-CUTOFF-C    PIC 9(7).
014900         05  WS-SSSL-AMOUNT-C    PIC 9(6).
015000*
015100 LINKAGE                 SECTION.
015200*-------------------------------
015300*
015400 01  LK-PAYROLL-MONTH        PIC X(7).
015500 01  LK-PAYROLL-MONTH-R REDEFINES LK-PAYROLL-MONTH.
015600     03  LK-PM-MM             PIC XX.
015700     03  FILLER               PIC X.
015800     03  LK-PM-CCYY           PIC X(4).
015900*
016000 01  LK-HOURLY-RATE          PIC 9(5)V99   COMP-3.
016100 01  LK-GROSS-PAY            PIC S9(7)V99  COMP-3.
016200 01  LK-LATE-HOURS           PIC S9(3)V99  COMP-3.
016300 01  LK-LATE-DEDUCTION       PIC S9(7)V99  COMP-3.
016400 01  LK-SSS-DEDUCTION        PIC S9(5)V99  COMP-3.
016500 01  LK-PHILHEALTH-DED       PIC S9(5)V99  COMP-3.
016600 01  LK-PAGIBIG-DED          PIC S9(5)V99  COMP-3.
016700 01  LK-TAXABLE-INCOME       PIC S9(7)V99  COMP-3.
016800 01  LK-WITHHOLDING-TAX      PIC S9(7)V99  COMP-3.
016900 01  LK-TOTAL-DEDUCTIONS     PIC S9(7)V99  COMP-3.
017000*
017100 COPY "WSPYATB.COB".
017200 COPY "WSPYDED.COB".
017300 COPY "WSPYSTAX.COB".
017400*
017500 PROCEDURE               DIVISION USING LK-PAYROLL-MONTH
017600                                         LK-HOURLY-RATE
017700                                         LK-GROSS-PAY
017800                                         PY-ATTENDANCE-TABLE
017900                                         LK-LATE-HOURS
018000                                         LK-LATE-DEDUCTION
018100                                         LK-SSS-DEDUCTION
018200                                         LK-PHILHEALTH-DED
018300                                         LK-PAGIBIG-DED
018400                                         LK-TAXABLE-INCOME
018500                                         LK-WITHHOLDING-TAX
018600                                         LK-TOTAL-DEDUCTIONS.
018700*====================================================================
018800*
018900 AA000-MAIN              SECTION.
019000*********************************
019100*
019200     IF       NOT WS-TABLES-LOADED
019300              PERFORM 900-INIT-TABLES THRU 900-INIT-TABLES-EXIT
019400              SET     WS-TABLES-LOADED TO TRUE.
019500*
019600     PERFORM  AA010-CALC-LATE-HOURS    THRU AA010-EXIT.
019700     PERFORM  AA020-CALC-CONTRIBUTIONS THRU AA020-EXIT.
019800     PERFORM  AA030-CALC-TAX           THRU AA030-EXIT.
019900*
020000     COMPUTE  LK-TOTAL-DEDUCTIONS =
020100              LK-SSS-DEDUCTION + LK-PHILHEALTH-DED +
020200              LK-PAGIBIG-DED   + LK-WITHHOLDING-TAX +
020300              LK-LATE-DEDUCTION.
020400*
020500 AA000-EXIT.
020600     EXIT     SECTION.
020700*
020800 AA010-CALC-LATE-HOURS   SECTION.
020900*********************************
021000*
021100*  LATE-HOURS-FOR-DEDUCTION - LOGIN MINUS 08:00, BUT ONLY IF LOGIN
021200*  IS PAST THE 08:10 GRACE CUT-OFF.  DELIBERATELY NOT THE SAME
021300*  BASE TIME AS PY010'S LATE-HOURS - SEE HEADER NOTE.
021400*
021500     MOVE     ZERO TO WS-LATE-ACCUM.
021600*
021700     PERFORM  AA011-ONE-DAY-LATE THRU AA011-EXIT
021800              VARYING WS-SUB FROM 1 BY 1
021900              UNTIL   WS-SUB > ATB-ENTRY-COUNT.
022000*
022100     MOVE     WS-LATE-ACCUM TO LK-LATE-HOURS.
022200     COMPUTE  LK-LATE-DEDUCTION ROUNDED =
022300              LK-LATE-HOURS * LK-HOURLY-RATE.
022400*
022500 AA010-EXIT.
022600     EXIT     SECTION.
022700*
022800 AA011-ONE-DAY-LATE      SECTION.
022900*********************************
023000*
023100     IF       ATB-DATE (WS-SUB) (1:2) NOT = LK-PM-MM
023200        OR    ATB-DATE (WS-SUB) (7:4) NOT = LK-PM-CCYY
023300              GO TO AA011-EXIT.
023400*
023500     IF       ATB-LOG-IN (WS-SUB) = SPACES
023600              GO TO AA011-EXIT.
023700*
023800     MOVE     ZERO TO WS-COLON-POS.
023900     INSPECT  ATB-LOG-IN (WS-SUB) TALLYING WS-COLON-POS
024000              FOR CHARACTERS BEFORE INITIAL ":".
024100     MOVE     ATB-LOG-IN (WS-SUB) (1 : WS-COLON-POS)     TO WS-HH.
024200     MOVE     ATB-LOG-IN (WS-SUB) (WS-COLON-POS + 2 : 2) TO WS-MM.
024300     COMPUTE  WS-LOGIN-TOT-MIN = (WS-HH * 60) + WS-MM.
024400*
024500     IF       WS-LOGIN-TOT-MIN > WS-GRACE-TOT-MIN
024600              COMPUTE WS-LATE-ACCUM ROUNDED = WS-LATE-ACCUM +
024700                      ((WS-LOGIN-TOT-MIN - WS-START-TOT-MIN) / 60).
024800*
024900 AA011-EXIT.
025000     EXIT     SECTION.
025100*
025200 AA020-CALC-CONTRIBUTIONS SECTION.
025300**********************************
025400*
025500*  SCRATCH CLEARED IN BULK EACH CALL - WORKING-STORAGE OTHERWISE
025600*  SURVIVES BETWEEN CALLS, SEE THE GROUP DECLARATION ABOVE.
025700*
025800     MOVE     ZERO TO WS-CONTRIB-ALL-9 (ALL).
025900*
026000*  SSS - FLAT MINIMUM BELOW THE FIRST BRACKET, THEN FIRST-MATCH-
026100*  ASCENDING THROUGH THE BRACKET TABLE.
026200*
026300     IF       LK-GROSS-PAY < DED-SSS-BELOW-MIN-CUTOFF
026400              MOVE    DED-SSS-BELOW-MIN-AMT TO WS-CONTRIB-SSS
026500     ELSE
026600              MOVE    ZERO TO WS-SSS-SUB
026700              PERFORM AA021-SSS-LOOKUP THRU AA021-EXIT
026800                      VARYING WS-SSS-SUB FROM 1 BY 1
026900                      UNTIL   WS-SSS-SUB > DED-SSS-ENTRIES-USED
027000                      OR      WS-CONTRIB-SSS NOT = ZERO
027010*
027020*  ABOVE EVERY BRACKET IN THE TABLE - FLAT TOP CONTRIBUTION, NO
027030*  UPPER LIMIT ON GROSS PAY PER MOTORPH ACCOUNTING.
027040*
027050              IF      WS-CONTRIB-SSS = ZERO
027060                      MOVE DED-SSS-AMOUNT (44) TO WS-CONTRIB-SSS.
027100*
027150*  PHILHEALTH - EMPLOYEE SHARE IS HALF THE TOTAL PREMIUM.
027300*
027400     COMPUTE  WS-CONTRIB-PHIC ROUNDED =
027500              (LK-GROSS-PAY * DED-PHIC-TOTAL-RATE) / 2.
027600*
027700*  PAG-IBIG - CAPPED CONTRIBUTION.
027800*
027900     COMPUTE  WS-CONTRIB-PAGIBIG ROUNDED =
028000              LK-GROSS-PAY * DED-PAGIBIG-RATE.
028100     IF       WS-CONTRIB-PAGIBIG > DED-PAGIBIG-CAP
028200              MOVE    DED-PAGIBIG-CAP TO WS-CONTRIB-PAGIBIG.
028300*
028400     MOVE     WS-CONTRIB-SSS     TO LK-SSS-DEDUCTION.
028500     MOVE     WS-CONTRIB-PHIC    TO LK-PHILHEALTH-DED.
028600     MOVE     WS-CONTRIB-PAGIBIG TO LK-PAGIBIG-DED.
028700*
028800 AA020-EXIT.
028900     EXIT     SECTION.
029000*
029100 AA021-SSS-LOOKUP        SECTION.
029200*********************************
029300*
029400     IF       LK-GROSS-PAY NOT > DED-SSS-CUTOFF (WS-SSS-SUB)
029500              MOVE    DED-SSS-AMOUNT (WS-SSS-SUB) TO WS-CONTRIB-SSS.
029600*
029700 AA021-EXIT.
029800     EXIT     SECTION.
029900*
030000 AA030-CALC-TAX          SECTION.
030100*********************************
030200*
030300     COMPUTE  LK-TAXABLE-INCOME =
030400              LK-GROSS-PAY - LK-SSS-DEDUCTION - LK-PHILHEALTH-DED -
030500              LK-PAGIBIG-DED - LK-LATE-DEDUCTION.
030600*
030700     MOVE     ZERO TO LK-WITHHOLDING-TAX.
030710     MOVE     "N"  TO WS-TAX-FOUND-SW.
030800     PERFORM  AA031-TAX-LOOKUP THRU AA031-EXIT
030900              VARYING WS-STAX-SUB FROM 1 BY 1
031000              UNTIL   WS-STAX-SUB > STAX-ENTRIES-USED
031100              OR      WS-TAX-BRACKET-FOUND.
031200*
031300 AA030-EXIT.
031400     EXIT     SECTION.
031500*
031600 AA031-TAX-LOOKUP        SECTION.
031700*********************************
031800*
031810*  BRACKET 1'S RATE IS ZERO BY DESIGN (INCOME UP TO THE EXEMPT
031820*  CUTOFF PAYS NO TAX AT ALL) SO THE STOP CONDITION MUST BE A
031830*  FOUND SWITCH, NOT "TAX NOT = ZERO" - SEE THE 22/01/26 CHANGE.
031840*
031900     IF       LK-TAXABLE-INCOME NOT > STAX-CUTOFF (WS-STAX-SUB)
032000              COMPUTE LK-WITHHOLDING-TAX ROUNDED =
032100                      STAX-BASE-TAX (WS-STAX-SUB) +
032200                      ((LK-TAXABLE-INCOME -
032300                        STAX-EXCESS-OVER (WS-STAX-SUB)) *
032400                       STAX-RATE (WS-STAX-SUB))
032410              SET     WS-TAX-BRACKET-FOUND TO TRUE
032420              GO TO   AA031-EXIT.
032500*
032600 AA031-EXIT.
032700     EXIT     SECTION.
032800*
032900 900-INIT-TABLES         SECTION.
033000*********************************
033100*
033200*  UNPACKS THE SSS LOAD-TABLE LITERALS ABOVE INTO THE WORKING
033300*  DEDUCTION-RECORD TABLE, AND SETS THE FIXED PHILHEALTH/PAG-IBIG
033400*  AND WITHHOLDING-TAX BRACKET FIGURES SUPPLIED BY MOTORPH
033500*  ACCOUNTING.  RUNS ONCE PER PROGRAM LOAD.
033600*
033700     MOVE     3250.00 TO DED-SSS-BELOW-MIN-CUTOFF.
033800     MOVE     135.00  TO DED-SSS-BELOW-MIN-AMT.
033900     MOVE     44      TO DED-SSS-ENTRIES-USED.
034000*
034100     PERFORM  900-UNPACK-ONE-SSS THRU 900-UNPACK-ONE-SSS-EXIT
034200              VARYING WS-SUB FROM 1 BY 1
034300              UNTIL   WS-SUB > 44.
034400*
034500     MOVE     .03     TO DED-PHIC-TOTAL-RATE.
034600     MOVE     .02     TO DED-PAGIBIG-RATE.
034700     MOVE     100.00  TO DED-PAGIBIG-CAP.
034800*
034900     MOVE     6       TO STAX-ENTRIES-USED.
035000*
035100     MOVE     20832.00   TO STAX-CUTOFF     (1).
035200     MOVE     0.00       TO STAX-BASE-TAX   (1).
035300     MOVE     0.00       TO STAX-EXCESS-OVER(1).
035400     MOVE     .00        TO STAX-RATE       (1).
035500*
035600     MOVE     33332.00   TO STAX-CUTOFF     (2).
035700     MOVE     0.00       TO STAX-BASE-TAX   (2).
035800     MOVE     20833.00   TO STAX-EXCESS-OVER(2).
035900     MOVE     .20        TO STAX-RATE       (2).
036000*
036100     MOVE     66666.00   TO STAX-CUTOFF     (3).
036200     MOVE     2500.00    TO STAX-BASE-TAX   (3).
036300     MOVE     33333.00   TO STAX-EXCESS-OVER(3).
036400     MOVE     .25        TO STAX-RATE       (3).
036500*
036600     MOVE     166666.00  TO STAX-CUTOFF     (4).
036700     MOVE     10833.00   TO STAX-BASE-TAX   (4).
036800     MOVE     66667.00   TO STAX-EXCESS-OVER(4).
036900     MOVE     .30        TO STAX-RATE       (4).
037000*
037100     MOVE     666666.00  TO STAX-CUTOFF     (5).
037200     MOVE     40833.33   TO STAX-BASE-TAX   (5).
037300     MOVE     166667.00  TO STAX-EXCESS-OVER(5).
037400     MOVE     .32        TO STAX-RATE       (5).
037500*
037600     MOVE     999999.99  TO STAX-CUTOFF     (6).
037700     MOVE     200833.33  TO STAX-BASE-TAX   (6).
037800     MOVE     666667.00  TO STAX-EXCESS-OVER(6).
037900     MOVE     .35        TO STAX-RATE       (6).
038000*
038100 900-INIT-TABLES-EXIT.
038200     EXIT     SECTION.
038300*
038400 900-UNPACK-ONE-SSS      SECTION.
038500*********************************
038600*
038700     COMPUTE  DED-SSS-CUTOFF (WS-SUB) ROUNDED =
038800              WS-SSSL-CUTOFF-C (WS-SUB) / 100.
038900     COMPUTE  DED-SSS-AMOUNT (WS-SUB) ROUNDED =
039000              WS-SSSL-AMOUNT-C (WS-SUB) / 100.
039100*
039200 900-UNPACK-ONE-SSS-EXIT.
039300     EXIT     SECTION.
039400*
039500 MAIN-EXIT.
039600     EXIT     PROGRAM.
039700*
