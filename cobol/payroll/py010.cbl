000100*****************************************************************
000200*                                                                *
000300*                MOTORPH PAYROLL - ATTENDANCE DETAILS            *
000400*         PER-DAY HOURS WORKED / LATE / OVERTIME SUBPROGRAM      *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.              PY010.
001200 AUTHOR.                  V B COEN.
001300 INSTALLATION.            APPLEWOOD COMPUTERS - MOTORPH PAYROLL.
001400 DATE-WRITTEN.             11/01/1982.
001500 DATE-COMPILED.
001600 SECURITY.                CONFIDENTIAL - MOTORPH PAYROLL DATA.
001700     COPYRIGHT (C) 1976-2026 & LATER, VINCENT BRYAN COEN.
001800     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001900     SEE THE FILE COPYING FOR DETAILS.
002000*
002100*    REMARKS.             ATTENDANCE-DETAILS SUBPROGRAM.
002200*                         TAKES ONE DAY'S LOG-IN/LOG-OUT PAIR AND
002300*                         RETURNS HOURS WORKED, LATE HOURS AND
002400*                         OVERTIME HOURS FOR THAT DAY.
002500*
002600*                         DESCENDS FROM PY000, THE OLD PAYROLL
002700*                         START-OF-DAY MODULE - THAT PROGRAM DID
002800*                         DATE-FORMAT CHECKING ONLY, THIS ONE WAS
002900*                         BUILT ON ITS SKELETON FOR THE MOTORPH
003000*                         HOURS-CALCULATION WORK.
003100*
003200*    CALLED MODULES.      NONE.
003300*    FUNCTIONS USED.      NONE - SEE NOTE BELOW.
003400*
003500*    NOTE.                THIS SHOP DOES NOT USE INTRINSIC
003600*                         FUNCTIONS IN PAYROLL - TIME STRINGS ARE
003700*                         SPLIT WITH REFERENCE MODIFICATION AND
003800*                         INSPECT, THE SAME AS THE OLD DATE WORK
003900*                         IN MAPS04.
004000*
004100* CHANGES:
004200* 11/01/82 VBC -       ORIGINAL SKELETON WRITTEN AS PY000, PAYROLL
004300*                      START OF DAY / DATE CHECKING ONLY.
004400* 14/06/87 VBC -       ADDED THE LOCALE DATE SWAP CALL, SEE MAPS04.
004500* 22/03/91 VBC -       Y2 NOTE - CENTURY BYTE ADDED TO ALL DATE
004600*                      WORK AREAS AHEAD OF THE 2000 ROLLOVER.
004700* 05/02/99 VBC -       Y2K - CONFIRMED ALL DATE FIELDS IN THIS
004800*                      MODULE CARRY A FULL 4-DIGIT YEAR, NO 2-DIGIT
004900*                      WINDOWING USED HERE, NOTHING FURTHER TO DO.
005000* 03/03/09 VBC -       MIGRATION TO OPEN COBOL V3.00.00.
005100* 24/10/16 VBC -       NOW USING WSNAMES.COB IN COPYBOOKS (ACAS
005200*                      WIDE CHANGE, NOT USED BY THIS MODULE).
005300* 16/04/24 VBC -       COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
005400*                      PREVIOUS NOTICES.
005500* 28/10/25 VBC -       GUTTED PY000 AND REBUILT AS PY010 FOR THE
005600*                      MOTORPH SELF-SERVICE HOURS WORK - THE OLD
005700*                      DATE-FORMAT-SWAP LOGIC IS NO LONGER NEEDED,
005800*                      MOTORPH SUPPLIES ONE DATE FORMAT ONLY.
005900* 30/10/25 VBC -       ADDED THE MIDNIGHT-CROSSING LOG-OUT CASE -
006000*                      MOTORPH HAS A NIGHT SHIFT, ORIGINAL DRAFT
006100*                      DID NOT ALLOW FOR IT.
006200* 06/11/25 VBC -       LATE-HOURS GRACE PERIOD CONFIRMED AS 08:10
006300*                      WITH ACCRUAL FROM 08:10, NOT 08:00 - SEE
006400*                      PY030 FOR THE OTHER LATE-HOURS FIGURE, WHICH
006500*                      IS DELIBERATELY DIFFERENT, DO NOT "FIX".
006510* 03/02/26 VBC -       SPECIAL-NAMES WAS CARRYING A UPSI TEST-MODE
006520*                      SWITCH AND A CLASS NUMERIC-DIGIT TEST FROM
006530*                      SOME OTHER DRAFT - NEITHER IS USED ANYWHERE
006540*                      IN THIS MODULE.  REPLACED WITH THE CRT
006550*                      STATUS/REPOSITORY CLAUSE THIS SHOP USES ON
006560*                      ITS OTHER 2026 PROGRAMS, TICKET MP-175.
006600*
006700*************************************************************************
006800*
006900* COPYRIGHT NOTICE.
007000* ****************
007100*
007200* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
007300* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN, 1976-2026
007400* AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE
007500* THE FILE COPYING FOR DETAILS.  NO WARRANTY OF ANY KIND IS GIVEN.
007600*
007700*************************************************************************
007800*
007900 ENVIRONMENT             DIVISION.
008000*================================
008100*
008200 CONFIGURATION           SECTION.
008300 SPECIAL-NAMES.
008400     CRT STATUS IS COB-CRT-STATUS.
008500 REPOSITORY.
008600     FUNCTION ALL INTRINSIC.
008800*
008900 INPUT-OUTPUT            SECTION.
009000*
009100 DATA                    DIVISION.
009200*================================
009300*
009400 WORKING-STORAGE         SECTION.
009500*-------------------------------
009600*
009700 77  PROG-NAME               PIC X(15)   VALUE "PY010 (1.0.00)".
009710 77  COB-CRT-STATUS          PIC X(4)    VALUE SPACES.
009800*
009900 01  WS-TIME-WORK.
010000     03  WS-LOGIN-COLON-POS  PIC 9       COMP.
010100     03  WS-LOGOUT-COLON-POS PIC 9       COMP.
010200     03  WS-LOGIN-HH         PIC 99      COMP.
010300     03  WS-LOGIN-MM         PIC 99      COMP.
010400     03  WS-LOGOUT-HH        PIC 99      COMP.
010500     03  WS-LOGOUT-MM        PIC 99      COMP.
010600     03  WS-LOGIN-TOT-MIN    PIC 9(4)    COMP.
010700     03  WS-LOGOUT-TOT-MIN   PIC 9(4)    COMP.
010800     03  WS-ELAPSED-MIN      PIC 9(4)    COMP.
010900     03  FILLER              PIC X(10).
011000*
011100 01  WS-GRACE-WORK.
011200     03  WS-GRACE-TOT-MIN    PIC 9(4)    COMP  VALUE 490.
011300     03  WS-LATE-EXCESS-MIN  PIC 9(4)    COMP.
011400     03  FILLER              PIC X(10).
011500*
011600 01  WS-HOURS-WORK           COMP-3.
011700     03  WS-HOURS-RAW        PIC S9(3)V99.
011800     03  WS-HOURS-LESS-LUNCH PIC S9(3)V99.
011900*
012000*  DATE-STYLE WORKING AREAS INHERITED FROM THE OLD PY000 SKELETON -
012100*  KEPT AS THE HOUSE PATTERN FOR ANY FUTURE DATE-BASED WORK ADDED
012200*  TO THIS MODULE, THOUGH THIS PORT DOES NOT NEED THEM ITSELF.
012300*
012400 01  WS-CCYYMMDD-WORK        PIC 9(8)    COMP.
012500 01  WS-CCYYMMDD-BROKEN REDEFINES WS-CCYYMMDD-WORK.
012600     03  WS-CCYY-PART        PIC 9(4).
012700     03  WS-MM-PART          PIC 99.
012800     03  WS-DD-PART          PIC 99.
012900*
013000 01  WS-TIME-DISPLAY         PIC X(5)    VALUE SPACES.
013100 01  WS-TIME-DISPLAY-R REDEFINES WS-TIME-DISPLAY.
013200     03  WS-TD-HH            PIC XX.
013300     03  WS-TD-COLON         PIC X.
013400     03  WS-TD-MM            PIC XX.
013500*
013600 01  WS-PAYROLL-MONTH-WORK   PIC X(7)    VALUE SPACES.
013700 01  WS-PAYROLL-MONTH-R REDEFINES WS-PAYROLL-MONTH-WORK.
013800     03  WS-PM-MM            PIC XX.
013900     03  FILLER              PIC X.
014000     03  WS-PM-CCYY          PIC X(4).
014100*
014200 LINKAGE                 SECTION.
014300*-------------------------------
014400*
014500 COPY "WSPYHRS.COB".
014600*
014700 PROCEDURE               DIVISION USING PY-ATTENDANCE-DETAIL-RECORD.
014800*====================================================================
014900*
015000 AA000-MAIN              SECTION.
015100*********************************
015200*
015300     MOVE     ZERO         TO  HRS-HOURS-WORKED
015400                               HRS-LATE-HOURS
015500                               HRS-OVERTIME-HOURS.
015600*
015700     IF       HRS-LOG-IN  = SPACES OR
015800              HRS-LOG-OUT = SPACES
015900              GO TO AA000-EXIT.
016000*
016100     PERFORM  AA010-CALC-LATE-HOURS   THRU AA010-EXIT.
016200     PERFORM  AA020-CALC-HOURS-WORKED THRU AA020-EXIT.
016300     PERFORM  AA030-CALC-OVERTIME     THRU AA030-EXIT.
016400*
016500 AA000-EXIT.
016600     EXIT     SECTION.
016700*
016800 AA010-CALC-LATE-HOURS   SECTION.
016900*********************************
017000*
017100*  UNIT-1 LATE-HOURS FIGURE - LOGIN MINUS 08:10 GRACE, ONLY IF
017200*  LOGIN IS PAST THE GRACE PERIOD.  NOT THE SAME FORMULA AS THE
017300*  DEDUCTION LATE-HOURS COMPUTED IN PY030 - SEE THAT PROGRAM'S
017400*  HEADER NOTES BEFORE CHANGING EITHER ONE.
017500*
017600     PERFORM  ZZ070-PARSE-LOGIN-TIME THRU ZZ070-EXIT.
017700*
017800     IF       WS-LOGIN-TOT-MIN > WS-GRACE-TOT-MIN
017900              COMPUTE HRS-LATE-HOURS ROUNDED =
018000                      (WS-LOGIN-TOT-MIN - WS-GRACE-TOT-MIN) / 60
018100     ELSE
018200              MOVE    ZERO TO HRS-LATE-HOURS.
018300*
018400 AA010-EXIT.
018500     EXIT     SECTION.
018600*
018700 AA020-CALC-HOURS-WORKED SECTION.
018800*********************************
018900*
019000     PERFORM  ZZ070-PARSE-LOGIN-TIME  THRU ZZ070-EXIT.
019100     PERFORM  ZZ080-PARSE-LOGOUT-TIME THRU ZZ080-EXIT.
019200*
019300     IF       WS-LOGOUT-TOT-MIN < WS-LOGIN-TOT-MIN
019400*
019500*  NIGHT-SHIFT / MIDNIGHT-CROSSING LOG-OUT - ELAPSED IS LOGIN
019600*  THROUGH 23:59 PLUS 00:00 THROUGH LOGOUT.
019700*
019800              COMPUTE WS-ELAPSED-MIN =
019900                      (1439 - WS-LOGIN-TOT-MIN) + WS-LOGOUT-TOT-MIN
020000     ELSE
020100              COMPUTE WS-ELAPSED-MIN =
020200                      WS-LOGOUT-TOT-MIN - WS-LOGIN-TOT-MIN.
020300*
020400     COMPUTE  WS-HOURS-RAW ROUNDED = WS-ELAPSED-MIN / 60.
020500     COMPUTE  WS-HOURS-LESS-LUNCH ROUNDED = WS-HOURS-RAW - 1.
020600*
020700     IF       WS-HOURS-LESS-LUNCH < 0
020800              MOVE    ZERO TO HRS-HOURS-WORKED
020900     ELSE
021000              MOVE    WS-HOURS-LESS-LUNCH TO HRS-HOURS-WORKED.
021100*
021200 AA020-EXIT.
021300     EXIT     SECTION.
021400*
021500 AA030-CALC-OVERTIME     SECTION.
021600*********************************
021700*
021800     IF       HRS-HOURS-WORKED > 8
021900              COMPUTE HRS-OVERTIME-HOURS ROUNDED =
022000                      HRS-HOURS-WORKED - 8
022100     ELSE
022200              MOVE    ZERO TO HRS-OVERTIME-HOURS.
022300*
022400 AA030-EXIT.
022500     EXIT     SECTION.
022600*
022700 ZZ070-PARSE-LOGIN-TIME  SECTION.
022800*********************************
022900*
023000*  SPLITS AN H:MM OR HH:MM TIME STRING ON THE COLON USING
023100*  REFERENCE MODIFICATION - NO INTRINSIC FUNCTIONS USED, SAME
023200*  HOUSE STYLE AS THE OLD DATE-SPLIT WORK IN MAPS04.
023300*
023400     MOVE     ZERO TO WS-LOGIN-COLON-POS.
023500     INSPECT  HRS-LOG-IN TALLYING WS-LOGIN-COLON-POS
023600              FOR CHARACTERS BEFORE INITIAL ":".
023700*
023800     MOVE     HRS-LOG-IN (1 : WS-LOGIN-COLON-POS)   TO WS-LOGIN-HH.
023900     MOVE     HRS-LOG-IN (WS-LOGIN-COLON-POS + 2 : 2) TO WS-LOGIN-MM.
024000     COMPUTE  WS-LOGIN-TOT-MIN = (WS-LOGIN-HH * 60) + WS-LOGIN-MM.
024100*
024200 ZZ070-EXIT.
024300     EXIT     SECTION.
024400*
024500 ZZ080-PARSE-LOGOUT-TIME SECTION.
024600*********************************
024700*
024800     MOVE     ZERO TO WS-LOGOUT-COLON-POS.
024900     INSPECT  HRS-LOG-OUT TALLYING WS-LOGOUT-COLON-POS
025000              FOR CHARACTERS BEFORE INITIAL ":".
025100*
025200     MOVE     HRS-LOG-OUT (1 : WS-LOGOUT-COLON-POS)  TO WS-LOGOUT-HH.
025300     MOVE     HRS-LOG-OUT (WS-LOGOUT-COLON-POS + 2 : 2)
025400                                                     TO WS-LOGOUT-MM.
025500     COMPUTE  WS-LOGOUT-TOT-MIN = (WS-LOGOUT-HH * 60) + WS-LOGOUT-MM.
025600*
025700 ZZ080-EXIT.
025800     EXIT     SECTION.
025900*
026000 MAIN-EXIT.
026100     EXIT     PROGRAM.
026200*
