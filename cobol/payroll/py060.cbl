000100*****************************************************************
000200*                                                                *
000300*             MOTORPH PAYROLL - USER AUTHENTICATION               *
000400*         LOGON / EMPLOYEE-POSITION-TO-ROLE SUBPROGRAM            *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.              PY060.
001200 AUTHOR.                  V B COEN.
001300 INSTALLATION.            APPLEWOOD COMPUTERS - MOTORPH PAYROLL.
001400 DATE-WRITTEN.             11/01/1982.
001500 DATE-COMPILED.
001600 SECURITY.                CONFIDENTIAL - MOTORPH PAYROLL DATA.
001700     COPYRIGHT (C) 1976-2026 & LATER, VINCENT BRYAN COEN.
001800     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001900     SEE THE FILE COPYING FOR DETAILS.
002000*
002100*    REMARKS.             USER-AUTHENTICATION SUBPROGRAM.
002200*                         MATCHES A SUBMITTED EMAIL/PASSWORD PAIR
002300*                         AGAINST THE USER CREDENTIAL FILE, LOOKS UP
002400*                         THE MATCHING EMPLOYEE MASTER RECORD, AND
002500*                         RESOLVES THE EMPLOYEE'S POSITION TO ONE OF
002600*                         THE FIVE SELF-SERVICE ROLES.
002700*
002800*                         RE-OPENS AND RE-READS BOTH FILES ON EVERY
002900*                         CALL SO IT ALWAYS SEES THE CURRENT DATA -
003000*                         THIS IS A LOW-VOLUME LOGON CHECK, NOT A
003100*                         HIGH-VOLUME BATCH STEP, SO THE RE-READ COST
003200*                         IS ACCEPTED. SEE TICKET MP-151.
003300*
003400*    CALLED MODULES.      NONE.
003500*    FUNCTIONS USED.      NONE.
003600*    FILES USED.
003700*                         USRFILE.    USER CREDENTIALS.
003800*                         EMPFILE.    EMPLOYEE MASTER.
003900*
004000* CHANGES:
004100* 11/01/82 VBC -       ORIGINAL SKELETON WRITTEN AS PY000, PAYROLL
004200*                      START OF DAY / DATE CHECKING ONLY.
004300* 05/02/99 VBC -       Y2K - CONFIRMED ALL DATE FIELDS IN THIS
004400*                      MODULE CARRY A FULL 4-DIGIT YEAR.
004500* 03/03/09 VBC -       MIGRATION TO OPEN COBOL V3.00.00.
004600* 16/04/24 VBC -       COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004700*                      PREVIOUS NOTICES.
004800* 09/12/25 VBC -       REBUILT AS PY060 FOR MOTORPH SELF-SERVICE
004900*                      LOGON, TICKET MP-118.
005000* 22/12/25 VBC -       EXACT/KEYWORD ROLE TABLES CORRECTED, SEE
005100*                      WSPYROL CHANGE LOG - MP-151.
005200* 02/01/26 VBC -       ADDED THE ALL-NUMERIC POSITION CHECK - HR
005300*                      REPORTED A CORRUPTED EXPORT ROW WITH THE
005400*                      EMPLOYEE NUMBER SITTING IN THE POSITION FIELD,
005500*                      THIS IS NOW TREATED AS AN ERROR, NOT A ROLE.
005600* 15/01/26 VBC -       RECODED THE TWO FILE SEARCH LOOPS AS PERFORM
005700*                      THRU PARAGRAPH RANGES, HOUSE STYLE, IN PLACE
005800*                      OF THE IN-LINE PERFORM/END-PERFORM A JUNIOR
005900*                      LEFT BEHIND ON THE FIRST CUT.
006000*
006010* 03/02/26 VBC -       SPECIAL-NAMES CARRIED A UPSI TEST-MODE SWITCH
006020*                      AND A CLASS NUMERIC-DIGIT TEST OF OUR OWN
006030*                      INVENTION - SWAPPED FOR THE SAME CRT STATUS/
006040*                      REPOSITORY CLAUSE PYRGSTR/VACPRINT USE, AND
006050*                      AA030-RESOLVE-ROLE'S ALL-NUMERIC POSITION
006060*                      CHECK NOW USES THE STANDARD IS NUMERIC CLASS
006070*                      TEST INSTEAD, TICKET MP-175.
006080*
006100*************************************************************************
006200*
006300* COPYRIGHT NOTICE.
006400* ****************
006500*
006600* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006700* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN, 1976-2026
006800* AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE
006900* THE FILE COPYING FOR DETAILS.  NO WARRANTY OF ANY KIND IS GIVEN.
007000*
007100*************************************************************************
007200*
007300 ENVIRONMENT             DIVISION.
007400*================================
007500*
007600 CONFIGURATION           SECTION.
007700 SPECIAL-NAMES.
007800     CRT STATUS IS COB-CRT-STATUS.
007850 REPOSITORY.
007860     FUNCTION ALL INTRINSIC.
008200*
008300 INPUT-OUTPUT            SECTION.
008400 FILE-CONTROL.
008500     SELECT   USER-CREDENTIAL-FILE
008600              ASSIGN TO "USRFILE"
008700              ORGANIZATION IS LINE SEQUENTIAL
008800              FILE STATUS  IS WS-USR-STATUS.
008900     SELECT   EMPLOYEE-FILE
009000              ASSIGN TO "EMPFILE"
009100              ORGANIZATION IS LINE SEQUENTIAL
009200              FILE STATUS  IS WS-EMP-STATUS.
009300*
009400 DATA                    DIVISION.
009500*================================
009600*
009700 FILE                    SECTION.
009800*--------------------------------
009900*
010000 FD  USER-CREDENTIAL-FILE
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 77 CHARACTERS.
010300 COPY "WSPYUSR.COB".
010400*
010500 FD  EMPLOYEE-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 328 CHARACTERS.
010800 COPY "WSPYEMP.COB".
010900*
011000 WORKING-STORAGE         SECTION.
011100*--------------------------------
011200*
011300 77  PROG-NAME               PIC X(15)   VALUE "PY060 (1.0.00)".
011350 77  COB-CRT-STATUS          PIC X(4)    VALUE SPACES.
011400 77  WS-TABLES-LOADED-SW     PIC X       VALUE "N".
011500     88  WS-TABLES-LOADED        VALUE "Y".
011600*
011700 01  WS-FILE-STATUSES.
011800     03  WS-USR-STATUS       PIC XX      VALUE "00".
011900         88  WS-USR-EOF          VALUE "10".
012000     03  WS-EMP-STATUS       PIC XX      VALUE "00".
012100         88  WS-EMP-EOF          VALUE "10".
012200*
012300 01  WS-FILE-STATUSES-ALT REDEFINES WS-FILE-STATUSES.
012400     03  WS-STATUS-ALL-XX        PIC XX  OCCURS 2.
012500*
012600 01  WS-SWITCHES.
012700     03  WS-USER-FOUND-SW    PIC X       VALUE "N".
012800         88  WS-USER-WAS-FOUND   VALUE "Y".
012900     03  WS-EMP-VALID-SW     PIC X       VALUE "N".
013000         88  WS-EMP-IS-VALID     VALUE "Y".
013100     03  WS-EMP-FOUND-LCL-SW PIC X       VALUE "N".
013200         88  WS-EMP-FOUND-LCL    VALUE "Y".
013300*
013400 01  WS-SWITCHES-ALT REDEFINES WS-SWITCHES.
013500     03  WS-SWITCH-ALL-X          PIC X   OCCURS 3.
013600*
013700 01  WS-SUBSCRIPTS.
013800     03  WS-SUB              PIC 99      COMP.
013900     03  WS-POS-LEN          PIC 99      COMP.
014000*
014100 01  WS-MATCHED-EMP-NO        PIC 9(5)    COMP  VALUE ZERO.
014200 01  WS-POSITION-UC           PIC X(35)   VALUE SPACES.
014300 01  WS-KEYWORD-UC            PIC X(20)   VALUE SPACES.
014400 01  WS-KEYWORD-HIT-CNT       PIC 99      COMP.
014500*
014600*  UPPER-CASED WORKING COPY OF THE EMPLOYEE FIELDS PULLED OFF THE
014700*  MASTER RECORD ONCE A MATCH IS CONFIRMED - THE LINKAGE RECORD IS
014800*  RETURNED TO THE CALLER FROM THIS AREA, NOT DIRECTLY FROM THE FD.
014900*
015000 01  WS-RETURN-WORK.
015100     03  WS-RTN-EMP-NO         PIC 9(5)      COMP.
015200     03  WS-RTN-FIRST-NAME     PIC X(20).
015300     03  WS-RTN-LAST-NAME      PIC X(20).
015400     03  WS-RTN-POSITION       PIC X(35).
015500     03  FILLER                PIC X(2).
015600*
015700 01  WS-EMP-NO-DISPLAY        PIC 9(5)    VALUE ZERO.
015800 01  WS-EMP-NO-DISPLAY-R REDEFINES WS-EMP-NO-DISPLAY.
015900     03  WS-EMP-NO-DIGIT           PIC 9  OCCURS 5.
016000*
016100 COPY "WSPYROL.COB".
016200*
016300 LINKAGE                 SECTION.
016400*--------------------------------
016500*
016600 01  LK-EMAIL                 PIC X(40).
016700 01  LK-PASSWORD              PIC X(20).
016800 01  LK-EMP-NO                PIC 9(5)    COMP.
016900 01  LK-FIRST-NAME             PIC X(20).
017000 01  LK-LAST-NAME              PIC X(20).
017100 01  LK-ROLE                  PIC X(21).
017200 01  LK-LOGIN-STATUS          PIC X.
017300     88  LK-LOGIN-OK              VALUE "Y".
017400     88  LK-LOGIN-REJECTED        VALUE "N".
017500*
017600 PROCEDURE               DIVISION USING LK-EMAIL
017700                                         LK-PASSWORD
017800                                         LK-EMP-NO
017900                                         LK-FIRST-NAME
018000                                         LK-LAST-NAME
018100                                         LK-ROLE
018200                                         LK-LOGIN-STATUS.
018300*====================================================================
018400*
018500 AA000-MAIN              SECTION.
018600*********************************
018700*
018800     IF       NOT WS-TABLES-LOADED
018900              PERFORM 900-INIT-TABLES THRU 900-INIT-TABLES-EXIT
019000              SET     WS-TABLES-LOADED TO TRUE.
019100*
019200     MOVE     ZERO   TO LK-EMP-NO.
019300     MOVE     SPACES TO LK-FIRST-NAME LK-LAST-NAME LK-ROLE.
019400     SET      LK-LOGIN-REJECTED TO TRUE.
019500     MOVE     "N"    TO WS-SWITCH-ALL-X (ALL).
019600     MOVE     "00"   TO WS-STATUS-ALL-XX (ALL).
019700*
019800     PERFORM  AA010-VALIDATE-CREDENTIALS THRU AA010-EXIT.
019900*
020000     IF       NOT WS-USER-WAS-FOUND
020100              GO TO AA000-EXIT.
020200*
020300     PERFORM  AA020-LOOKUP-EMPLOYEE THRU AA020-EXIT.
020400*
020500     IF       NOT WS-EMP-IS-VALID
020600              GO TO AA000-EXIT.
020700*
020800     PERFORM  AA030-RESOLVE-ROLE THRU AA030-EXIT.
020900*
021000 AA000-EXIT.
021100     EXIT     SECTION.
021200*
021300 AA010-VALIDATE-CREDENTIALS SECTION.
021400************************************
021500*
021600     OPEN     INPUT USER-CREDENTIAL-FILE.
021700     READ     USER-CREDENTIAL-FILE
021800              AT END SET WS-USR-EOF TO TRUE.
021900*
022000     PERFORM  AA011-ONE-USER-REC THRU AA011-EXIT
022100              UNTIL WS-USR-EOF OR WS-USER-WAS-FOUND.
022200*
022300     CLOSE    USER-CREDENTIAL-FILE.
022400*
022500 AA010-EXIT.
022600     EXIT     SECTION.
022700*
022800 AA011-ONE-USER-REC      SECTION.
022900*********************************
023000*
023100     IF       USR-EMAIL    = LK-EMAIL
023200       AND    USR-PASSWORD = LK-PASSWORD
023300              MOVE USR-EMP-NO TO WS-MATCHED-EMP-NO
023400              SET  WS-USER-WAS-FOUND TO TRUE
023500              GO TO AA011-EXIT.
023600*
023700     READ     USER-CREDENTIAL-FILE
023800              AT END SET WS-USR-EOF TO TRUE.
023900*
024000 AA011-EXIT.
024100     EXIT     SECTION.
024200*
024300 AA020-LOOKUP-EMPLOYEE   SECTION.
024400*********************************
024500*
024600     OPEN     INPUT EMPLOYEE-FILE.
024700     MOVE     "N" TO WS-EMP-FOUND-LCL-SW.
024800     READ     EMPLOYEE-FILE
024900              AT END SET WS-EMP-EOF TO TRUE.
025000*
025100     PERFORM  AA021-ONE-EMP-REC THRU AA021-EXIT
025200              UNTIL WS-EMP-EOF OR WS-EMP-FOUND-LCL.
025300*
025400     CLOSE    EMPLOYEE-FILE.
025500*
025600     IF       WS-EMP-FOUND-LCL
025700        AND   WS-RTN-EMP-NO     NOT = ZERO
025800        AND   WS-RTN-FIRST-NAME NOT = SPACES
025900        AND   WS-RTN-LAST-NAME  NOT = SPACES
026000        AND   WS-RTN-POSITION   NOT = SPACES
026100              SET WS-EMP-IS-VALID TO TRUE
026200              MOVE WS-RTN-EMP-NO     TO LK-EMP-NO
026300              MOVE WS-RTN-FIRST-NAME TO LK-FIRST-NAME
026400              MOVE WS-RTN-LAST-NAME  TO LK-LAST-NAME.
026500*
026600 AA020-EXIT.
026700     EXIT     SECTION.
026800*
026900 AA021-ONE-EMP-REC       SECTION.
027000*********************************
027100*
027200     IF       EMP-NO = WS-MATCHED-EMP-NO
027300              SET  WS-EMP-FOUND-LCL TO TRUE
027400              MOVE EMP-NO         TO WS-RTN-EMP-NO
027500              MOVE EMP-FIRST-NAME TO WS-RTN-FIRST-NAME
027600              MOVE EMP-LAST-NAME  TO WS-RTN-LAST-NAME
027700              MOVE EMP-POSITION   TO WS-RTN-POSITION
027800              GO TO AA021-EXIT.
027900*
028000     READ     EMPLOYEE-FILE
028100              AT END SET WS-EMP-EOF TO TRUE.
028200*
028300 AA021-EXIT.
028400     EXIT     SECTION.
028500*
028600 AA030-RESOLVE-ROLE      SECTION.
028700*********************************
028800*
028900     MOVE     ZERO TO WS-POS-LEN.
029000     INSPECT  WS-RTN-POSITION TALLYING WS-POS-LEN
029100              FOR CHARACTERS BEFORE INITIAL SPACE.
029200*
029300     IF       WS-RTN-POSITION (1 : WS-POS-LEN) IS NUMERIC
029400              MOVE "N" TO LK-LOGIN-STATUS
029500              GO TO AA030-EXIT.
029600*
029700     MOVE     WS-RTN-POSITION TO WS-POSITION-UC.
029800     INSPECT  WS-POSITION-UC CONVERTING
029900              "abcdefghijklmnopqrstuvwxyz" TO
030000              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030100*
030200     MOVE     SPACES TO LK-ROLE.
030300     PERFORM  AA031-EXACT-LOOKUP THRU AA031-EXIT
030400              VARYING WS-SUB FROM 1 BY 1
030500              UNTIL   WS-SUB > ROL-EXACT-ENTRIES-USED
030600              OR      LK-ROLE NOT = SPACES.
030700*
030800     IF       LK-ROLE = SPACES
030900              PERFORM AA032-KEYWORD-LOOKUP THRU AA032-EXIT
031000                      VARYING WS-SUB FROM 1 BY 1
031100                      UNTIL   WS-SUB > ROL-KEYWORD-ENTRIES-USED
031200                      OR      LK-ROLE NOT = SPACES.
031300*
031400     IF       LK-ROLE = SPACES
031500              MOVE "EMPLOYEE" TO LK-ROLE.
031600*
031700     SET      LK-LOGIN-OK TO TRUE.
031800*
031900 AA030-EXIT.
032000     EXIT     SECTION.
032100*
032200 AA031-EXACT-LOOKUP      SECTION.
032300*********************************
032400*
032500     IF       WS-RTN-POSITION = ROL-EXACT-POSITION (WS-SUB)
032600              MOVE ROL-EXACT-ROLE (WS-SUB) TO LK-ROLE.
032700*
032800 AA031-EXIT.
032900     EXIT     SECTION.
033000*
033100 AA032-KEYWORD-LOOKUP    SECTION.
033200*********************************
033300*
033400     MOVE     ROL-KEYWORD-TEXT (WS-SUB) TO WS-KEYWORD-UC.
033500     MOVE     ZERO TO WS-KEYWORD-HIT-CNT.
033600     INSPECT  WS-POSITION-UC TALLYING WS-KEYWORD-HIT-CNT
033700              FOR ALL WS-KEYWORD-UC.
033800     IF       WS-KEYWORD-HIT-CNT > ZERO
033900              MOVE ROL-KEYWORD-ROLE (WS-SUB) TO LK-ROLE.
034000*
034100 AA032-EXIT.
034200     EXIT     SECTION.
034300*
034400 900-INIT-TABLES         SECTION.
034500*********************************
034600*
034700*  EXACT-MATCH TABLE - SEE WSPYROL CHANGE LOG FOR THE MP-151
034800*  CORRECTION HISTORY.
034900*
035000     MOVE     18 TO ROL-EXACT-ENTRIES-USED.
035100*
035200     MOVE     "Chief Executive Officer" TO ROL-EXACT-POSITION (1).
035300     MOVE     "IMMEDIATE SUPERVISOR" TO ROL-EXACT-ROLE (1).
035400     MOVE     "Chief Operating Officer" TO ROL-EXACT-POSITION (2).
035500     MOVE     "IMMEDIATE SUPERVISOR" TO ROL-EXACT-ROLE (2).
035600     MOVE     "Chief Finance Officer" TO ROL-EXACT-POSITION (3).
035700     MOVE     "IMMEDIATE SUPERVISOR" TO ROL-EXACT-ROLE (3).
035800     MOVE     "Chief Marketing Officer" TO ROL-EXACT-POSITION (4).
035900     MOVE     "IMMEDIATE SUPERVISOR" TO ROL-EXACT-ROLE (4).
036000     MOVE     "Account Manager" TO ROL-EXACT-POSITION (5).
036100     MOVE     "IMMEDIATE SUPERVISOR" TO ROL-EXACT-ROLE (5).
036200     MOVE     "Account Team Leader" TO ROL-EXACT-POSITION (6).
036300     MOVE     "IMMEDIATE SUPERVISOR" TO ROL-EXACT-ROLE (6).
036400     MOVE     "IT Operations and Systems" TO ROL-EXACT-POSITION (7).
036500     MOVE     "IT" TO ROL-EXACT-ROLE (7).
036600     MOVE     "HR Manager" TO ROL-EXACT-POSITION (8).
036700     MOVE     "HR" TO ROL-EXACT-ROLE (8).
036800     MOVE     "HR Team Leader" TO ROL-EXACT-POSITION (9).
036900     MOVE     "HR" TO ROL-EXACT-ROLE (9).
037000     MOVE     "HR Rank and File" TO ROL-EXACT-POSITION (10).
037100     MOVE     "HR" TO ROL-EXACT-ROLE (10).
037200     MOVE     "Accounting Head" TO ROL-EXACT-POSITION (11).
037300     MOVE     "ACCOUNTING" TO ROL-EXACT-ROLE (11).
037400     MOVE     "Payroll Manager" TO ROL-EXACT-POSITION (12).
037500     MOVE     "ACCOUNTING" TO ROL-EXACT-ROLE (12).
037600     MOVE     "Payroll Team Leader" TO ROL-EXACT-POSITION (13).
037700     MOVE     "ACCOUNTING" TO ROL-EXACT-ROLE (13).
037800     MOVE     "Payroll Rank and File" TO ROL-EXACT-POSITION (14).
037900     MOVE     "ACCOUNTING" TO ROL-EXACT-ROLE (14).
038000     MOVE     "Account Rank and File" TO ROL-EXACT-POSITION (15).
038100     MOVE     "EMPLOYEE" TO ROL-EXACT-ROLE (15).
038200     MOVE     "Sales & Marketing" TO ROL-EXACT-POSITION (16).
038300     MOVE     "EMPLOYEE" TO ROL-EXACT-ROLE (16).
038400     MOVE     "Supply Chain and Logistics" TO ROL-EXACT-POSITION (17).
038500     MOVE     "EMPLOYEE" TO ROL-EXACT-ROLE (17).
038600     MOVE     "Customer Service and Relations" TO ROL-EXACT-POSITION (18).
038700     MOVE     "EMPLOYEE" TO ROL-EXACT-ROLE (18).
038800*
038900*  KEYWORD FALLBACK TABLE - TESTED AS A CASE-INSENSITIVE SUBSTRING
039000*  OF THE UPPER-CASED POSITION, FIRST MATCH WINS.
039100*
039200     MOVE     11 TO ROL-KEYWORD-ENTRIES-USED.
039300*
039400     MOVE     "HR"                  TO ROL-KEYWORD-TEXT (1).
039500     MOVE     "HR"                  TO ROL-KEYWORD-ROLE (1).
039600     MOVE     "HUMAN RESOURCE"      TO ROL-KEYWORD-TEXT (2).
039700     MOVE     "HR"                  TO ROL-KEYWORD-ROLE (2).
039800     MOVE     "IT"                  TO ROL-KEYWORD-TEXT (3).
039900     MOVE     "IT"                  TO ROL-KEYWORD-ROLE (3).
040000     MOVE     "INFORMATION TECH"    TO ROL-KEYWORD-TEXT (4).
040100     MOVE     "IT"                  TO ROL-KEYWORD-ROLE (4).
040200     MOVE     "SYSTEM"              TO ROL-KEYWORD-TEXT (5).
040300     MOVE     "IT"                  TO ROL-KEYWORD-ROLE (5).
040400     MOVE     "ACCOUNT"             TO ROL-KEYWORD-TEXT (6).
040500     MOVE     "ACCOUNTING"          TO ROL-KEYWORD-ROLE (6).
040600     MOVE     "PAYROLL"             TO ROL-KEYWORD-TEXT (7).
040700     MOVE     "ACCOUNTING"          TO ROL-KEYWORD-ROLE (7).
040800     MOVE     "FINANC"              TO ROL-KEYWORD-TEXT (8).
040900     MOVE     "ACCOUNTING"          TO ROL-KEYWORD-ROLE (8).
041000     MOVE     "MANAGER"             TO ROL-KEYWORD-TEXT (9).
041100     MOVE     "IMMEDIATE SUPERVISOR" TO ROL-KEYWORD-ROLE (9).
041200     MOVE     "SUPERVISOR"          TO ROL-KEYWORD-TEXT (10).
041300     MOVE     "IMMEDIATE SUPERVISOR" TO ROL-KEYWORD-ROLE (10).
041400     MOVE     "LEAD"                TO ROL-KEYWORD-TEXT (11).
041500     MOVE     "IMMEDIATE SUPERVISOR" TO ROL-KEYWORD-ROLE (11).
041600*
041700 900-INIT-TABLES-EXIT.
041800     EXIT     SECTION.
041900*
042000 MAIN-EXIT.
042100     EXIT     PROGRAM.
042200*
