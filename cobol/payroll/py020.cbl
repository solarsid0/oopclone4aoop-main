000100*****************************************************************
000200*                                                                *
000300*                MOTORPH PAYROLL - SALARY CALCULATION            *
000400*         PER-EMPLOYEE/MONTH GROSS PAY SUBPROGRAM                *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.              PY020.
001200 AUTHOR.                  V B COEN.
001300 INSTALLATION.            APPLEWOOD COMPUTERS - MOTORPH PAYROLL.
001400 DATE-WRITTEN.             11/01/1982.
001500 DATE-COMPILED.
001600 SECURITY.                CONFIDENTIAL - MOTORPH PAYROLL DATA.
001700     COPYRIGHT (C) 1976-2026 & LATER, VINCENT BRYAN COEN.
001800     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001900     SEE THE FILE COPYING FOR DETAILS.
002000*
002100*    REMARKS.             SALARY-CALCULATION SUBPROGRAM.
002200*                         SUMS AN EMPLOYEE'S GROSS PAY FOR A
002300*                         PAYROLL MONTH FROM THE ATTENDANCE TABLE
002400*                         BUILT BY PY040, CALLING PY010 FOR EACH
002500*                         QUALIFYING DAY.  OVERTIME PAY ADDED ONLY
002600*                         FOR RANK AND FILE STAFF.
002700*
002800*    CALLED MODULES.      PY010 - ATTENDANCE DETAILS.
002900*    FUNCTIONS USED.      NONE.
003000*
003100* CHANGES:
003200* 11/01/82 VBC -       ORIGINAL SKELETON WRITTEN AS PY000, PAYROLL
003300*                      START OF DAY / DATE CHECKING ONLY.
003400* 14/06/87 VBC -       ADDED THE LOCALE DATE SWAP CALL, SEE MAPS04.
003500* 22/03/91 VBC -       Y2 NOTE - CENTURY BYTE ADDED TO ALL DATE
003600*                      WORK AREAS AHEAD OF THE 2000 ROLLOVER.
003700* 05/02/99 VBC -       Y2K - CONFIRMED ALL DATE FIELDS IN THIS
003800*                      MODULE CARRY A FULL 4-DIGIT YEAR.
003900* 03/03/09 VBC -       MIGRATION TO OPEN COBOL V3.00.00.
004000* 16/04/24 VBC -       COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004100*                      PREVIOUS NOTICES.
004200* 05/11/25 VBC -       REBUILT AS PY020 FOR MOTORPH - CALLS PY010
004300*                      PER QUALIFYING DAY AND ACCUMULATES GROSS.
004400* 19/11/25 VBC -       ADDED THE RANK-AND-FILE OVERTIME-RATE TEST
004500*                      ON POSITION TEXT, TICKET MP-096.
004600* 02/12/25 VBC -       CONFIRMED RECORDS WHERE LOG-OUT IS NUMERIC-
004700*                      ALLY BEFORE LOG-IN ARE SKIPPED HERE, NOT FED
004800*                      TO PY010'S MIDNIGHT-CROSSING LOGIC - THAT
004900*                      LOGIC IS FOR PY010'S OWN LATE/HOURS FIGURES
005000*                      ONLY, MOTORPH ACCOUNTING WANTS THOSE DAYS
005100*                      EXCLUDED FROM GROSS PAY, SEE MP-096 NOTES.
005110* 22/01/26 VBC -       LK-GROSS-PAY WAS THE ONLY FIGURE HANDED BACK,
005120*                      SO THE PAYSLIP COULD NEVER SHOW OVERTIME ON
005130*                      ITS OWN LINE - PY040 WAS SILENTLY FOLDING
005140*                      OVERTIME PAY INTO "BASIC SALARY". ADDED
005150*                      LK-OVERTIME-PAY, ACCUMULATED SEPARATELY FROM
005160*                      LK-GROSS-PAY IN AA010, TICKET MP-166.
005170* 03/02/26 VBC -       SPECIAL-NAMES HAD A UPSI TEST-MODE SWITCH AND
005180*                      A CLASS NUMERIC-DIGIT TEST, NEITHER USED
005190*                      ANYWHERE IN THIS SUBPROGRAM - SWAPPED FOR THE
005195*                      CRT STATUS/REPOSITORY CLAUSE, TICKET MP-175.
005200*
005300*************************************************************************
005400*
005500* COPYRIGHT NOTICE.
005600* ****************
005700*
005800* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
005900* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN, 1976-2026
006000* AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE
006100* THE FILE COPYING FOR DETAILS.  NO WARRANTY OF ANY KIND IS GIVEN.
006200*
006300*************************************************************************
006400*
006500 ENVIRONMENT             DIVISION.
006600*================================
006700*
006800 CONFIGURATION           SECTION.
006900 SPECIAL-NAMES.
007000     CRT STATUS IS COB-CRT-STATUS.
007050 REPOSITORY.
007060     FUNCTION ALL INTRINSIC.
007400*
007500 INPUT-OUTPUT            SECTION.
007600*
007700 DATA                    DIVISION.
007800*================================
007900*
008000 WORKING-STORAGE         SECTION.
008100*-------------------------------
008200*
008300 77  PROG-NAME               PIC X(15)   VALUE "PY020 (1.0.00)".
008350 77  COB-CRT-STATUS          PIC X(4)    VALUE SPACES.
008400*
008500 01  WS-SUBSCRIPTS.
008600     03  WS-SUB              PIC 99      COMP.
008700*
008800 01  WS-RANK-CHECK.
008900     03  WS-POSITION-UC      PIC X(35)   VALUE SPACES.
009000     03  WS-RANK-FILE-CNT    PIC 99      COMP.
009100*
009200 01  WS-TIME-WORK.
009300     03  WS-COLON-POS        PIC 9       COMP.
009400     03  WS-HH               PIC 99      COMP.
009500     03  WS-MM               PIC 99      COMP.
009600     03  WS-LOGIN-TOT-MIN    PIC 9(4)    COMP.
009700     03  WS-LOGOUT-TOT-MIN   PIC 9(4)    COMP.
009800*
009900 01  WS-DAY-AMOUNTS          COMP-3.
010000     03  WS-DAY-BASIC-PAY    PIC S9(7)V99.
010100     03  WS-DAY-OT-PAY       PIC S9(7)V99.
010200     03  WS-DAY-TOTAL-PAY    PIC S9(7)V99.
010300*
010400 01  WS-PASSED-DETAIL-COPY   PIC X(21)   VALUE SPACES.
010500*
010600*  DATE/MONTH WORKING AREAS - HOUSE PATTERN CARRIED OVER FROM THE
010700*  OLD PY000 DATE-HANDLING SKELETON.
010800*
010900 01  WS-CCYYMMDD-WORK        PIC 9(8)    COMP.
011000 01  WS-CCYYMMDD-BROKEN REDEFINES WS-CCYYMMDD-WORK.
011100     03  WS-CCYY-PART        PIC 9(4).
011200     03  WS-MM-PART          PIC 99.
011300     03  WS-DD-PART          PIC 99.
011400*
011500 01  WS-ATB-DATE-WORK         PIC X(10)  VALUE SPACES.
011600 01  WS-ATB-DATE-R REDEFINES WS-ATB-DATE-WORK.
011700     03  WS-ATB-MM            PIC XX.
011800     03  FILLER               PIC X.
011900     03  WS-ATB-DD            PIC XX.
012000     03  FILLER               PIC X.
012100     03  WS-ATB-CCYY          PIC X(4).
012200*
012300 01  WS-DAY-AMOUNTS-ALT REDEFINES WS-DAY-AMOUNTS.
012400     03  WS-DAY-ALL-9         PIC S9(7)V99  COMP-3  OCCURS 3.
012500*
012600 LINKAGE                 SECTION.
012700*-------------------------------
012800*
012900 01  LK-PAYROLL-MONTH        PIC X(7).
013000 01  LK-HOURLY-RATE          PIC 9(5)V99   COMP-3.
013100 01  LK-POSITION             PIC X(35).
013200 01  LK-GROSS-PAY            PIC S9(7)V99  COMP-3.
013210 01  LK-OVERTIME-PAY         PIC S9(7)V99  COMP-3.
013300*
013400 COPY "WSPYATB.COB".
013500 COPY "WSPYHRS.COB".
013600*
013700 PROCEDURE               DIVISION USING LK-PAYROLL-MONTH
013800                                         LK-HOURLY-RATE
013900                                         LK-POSITION
014000                                         PY-ATTENDANCE-TABLE
014050                                         LK-GROSS-PAY
014060                                         LK-OVERTIME-PAY.
014200*====================================================================
014300*
014400 AA000-MAIN              SECTION.
014500*********************************
014600*
014700     MOVE     ZERO TO LK-GROSS-PAY.
014710     MOVE     ZERO TO LK-OVERTIME-PAY.
014800*
014900     IF       ATB-ENTRY-COUNT = ZERO
015000              GO TO AA000-EXIT.
015100*
015200     MOVE     LK-POSITION TO WS-POSITION-UC.
015300     INSPECT  WS-POSITION-UC CONVERTING
015400              "abcdefghijklmnopqrstuvwxyz" TO
015500              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015600     MOVE     ZERO TO WS-RANK-FILE-CNT.
015700     INSPECT  WS-POSITION-UC TALLYING WS-RANK-FILE-CNT
015800              FOR ALL "RANK AND FILE".
015900*
016000     PERFORM  AA010-CALC-ONE-DAY THRU AA010-EXIT
016100              VARYING WS-SUB FROM 1 BY 1
016200              UNTIL   WS-SUB > ATB-ENTRY-COUNT.
016300*
016400 AA000-EXIT.
016500     EXIT     SECTION.
016600*
016700 AA010-CALC-ONE-DAY      SECTION.
016800*********************************
016900*
017000     IF       ATB-DATE (WS-SUB) (1:2)  NOT = LK-PAYROLL-MONTH (1:2)
017100        OR    ATB-DATE (WS-SUB) (7:4)  NOT = LK-PAYROLL-MONTH (4:4)
017200              GO TO AA010-EXIT.
017300*
017400     IF       ATB-LOG-IN  (WS-SUB) = SPACES
017500        OR    ATB-LOG-OUT (WS-SUB) = SPACES
017600              GO TO AA010-EXIT.
017700*
017800     PERFORM  ZZ070-PARSE-TIMES THRU ZZ070-EXIT.
017900*
018000     IF       WS-LOGOUT-TOT-MIN < WS-LOGIN-TOT-MIN
018100              GO TO AA010-EXIT.
018200*
018300     MOVE     ATB-LOG-IN  (WS-SUB) TO HRS-LOG-IN.
018400     MOVE     ATB-LOG-OUT (WS-SUB) TO HRS-LOG-OUT.
018500     CALL     "PY010" USING PY-ATTENDANCE-DETAIL-RECORD.
018600*
018700     COMPUTE  WS-DAY-BASIC-PAY ROUNDED =
018800              HRS-HOURS-WORKED * LK-HOURLY-RATE.
018900*
019000     IF       WS-RANK-FILE-CNT > ZERO
019100              COMPUTE WS-DAY-OT-PAY ROUNDED =
019200                      HRS-OVERTIME-HOURS * LK-HOURLY-RATE * 1.25
019300     ELSE
019400              MOVE    ZERO TO WS-DAY-OT-PAY.
019500*
019600     COMPUTE  WS-DAY-TOTAL-PAY = WS-DAY-BASIC-PAY + WS-DAY-OT-PAY.
019700     ADD      WS-DAY-TOTAL-PAY TO LK-GROSS-PAY.
019710     ADD      WS-DAY-OT-PAY    TO LK-OVERTIME-PAY.
019800*
019900 AA010-EXIT.
020000     EXIT     SECTION.
020100*
020200 ZZ070-PARSE-TIMES       SECTION.
020300*********************************
020400*
020500*  SAME REFERENCE-MODIFICATION SPLIT AS PY010 - THIS COPY IS ONLY
020600*  USED HERE TO TEST FOR A LOG-OUT-BEFORE-LOG-IN DAY BEFORE PY010
020700*  IS EVER CALLED, SEE THE 02/12/25 CHANGE NOTE ABOVE.
020800*
020900     MOVE     ZERO TO WS-COLON-POS.
021000     INSPECT  ATB-LOG-IN (WS-SUB) TALLYING WS-COLON-POS
021100              FOR CHARACTERS BEFORE INITIAL ":".
021200     MOVE     ATB-LOG-IN (WS-SUB) (1 : WS-COLON-POS)     TO WS-HH.
021300     MOVE     ATB-LOG-IN (WS-SUB) (WS-COLON-POS + 2 : 2) TO WS-MM.
021400     COMPUTE  WS-LOGIN-TOT-MIN = (WS-HH * 60) + WS-MM.
021500*
021600     MOVE     ZERO TO WS-COLON-POS.
021700     INSPECT  ATB-LOG-OUT (WS-SUB) TALLYING WS-COLON-POS
021800              FOR CHARACTERS BEFORE INITIAL ":".
021900     MOVE     ATB-LOG-OUT (WS-SUB) (1 : WS-COLON-POS)     TO WS-HH.
022000     MOVE     ATB-LOG-OUT (WS-SUB) (WS-COLON-POS + 2 : 2) TO WS-MM.
022100     COMPUTE  WS-LOGOUT-TOT-MIN = (WS-HH * 60) + WS-MM.
022200*
022300 ZZ070-EXIT.
022400     EXIT     SECTION.
022500*
022600 MAIN-EXIT.
022700     EXIT     PROGRAM.
022800*
