000100*****************************************************************
000200*                                                                *
000300*                MOTORPH PAYROLL - LEAVE BALANCE                 *
000400*         BATCH MAINTENANCE OF LEAVE REQUEST BALANCES            *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.              PY050.
001200 AUTHOR.                  V B COEN.
001300 INSTALLATION.            APPLEWOOD COMPUTERS - MOTORPH PAYROLL.
001400 DATE-WRITTEN.             11/01/1982.
001500 DATE-COMPILED.
001600 SECURITY.                CONFIDENTIAL - MOTORPH PAYROLL DATA.
001700     COPYRIGHT (C) 1976-2026 & LATER, VINCENT BRYAN COEN.
001800     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001900     SEE THE FILE COPYING FOR DETAILS.
002000*
002100*    REMARKS.             LEAVE-BALANCE BATCH MAINTENANCE.
002200*                         READS EACH LEAVE REQUEST, HOLDS A RUNNING
002300*                         BALANCE TABLE IN MEMORY KEYED BY EMP-NO
002400*                         (DEFAULT 5 DAYS PER LEAVE TYPE), DEDUCTS
002500*                         THE DAYS REQUESTED IF THE BALANCE ALLOWS
002600*                         IT, AND WRITES BACK THE REMAINING VACATION
002700*                         AND SICK BALANCES WITH AN APPROVED OR
002800*                         REJECTED STATUS ON EACH REQUEST.  THE
002810*                         SYMMETRICAL RESTORE-ON-CANCELLATION SIDE
002820*                         (AA050) IS PRESENT BUT UNCALLED - SEE
002830*                         AA050-RESTORE-BALANCE'S OWN REMARK.
002900*
003000*    CALLED MODULES.      NONE.
003100*    FUNCTIONS USED.      NONE.
003200*    FILES USED.
003300*                         LVEFILE.    LEAVE REQUESTS (INPUT).
003400*                         LVEOUT.     LEAVE REQUESTS, UPDATED (OUTPUT).
003500*
003600* CHANGES:
003700* 11/01/82 VBC -       ORIGINAL SKELETON WRITTEN AS PY000, PAYROLL
003800*                      START OF DAY / DATE CHECKING ONLY.
003900* 22/03/91 VBC -       Y2 NOTE - CENTURY BYTE ADDED TO ALL DATE
004000*                      WORK AREAS AHEAD OF THE 2000 ROLLOVER.
004100* 05/02/99 VBC -       Y2K - CONFIRMED ALL DATE FIELDS IN THIS
004200*                      MODULE CARRY A FULL 4-DIGIT YEAR.
004300* 03/03/09 VBC -       MIGRATION TO OPEN COBOL V3.00.00.
004400* 16/04/24 VBC -       COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004500*                      PREVIOUS NOTICES.
004600* 19/12/25 VBC -       REBUILT AS PY050 FOR MOTORPH LEAVE-BALANCE
004700*                      MAINTENANCE, TICKET MP-127.
004800* 30/12/25 VBC -       ADDED THE ORDINAL-DATE ROUTINE TO GET DAYS
004900*                      REQUESTED FROM LEAVE-START/LEAVE-END, SAME
005000*                      CIVIL-CALENDAR FORMULA AS THE OLD MAPS04 DATE
005100*                      ROUTINE USED, RE-WRITTEN LOCALLY SINCE MAPS04
005200*                      ITSELF DOES NOT COVER MOTORPH'S NEEDS.
005210* 22/01/26 VBC -       ADDED AA050-RESTORE-BALANCE (THE ADD/RESTORE
005220*                      SIDE OF THE BALANCE TABLE, MIRRORS AA040'S
005230*                      DEDUCT) - NOT CALLED YET, LVEFILE HAS NO
005240*                      CANCELLED STATUS FOR IT TO FIRE ON, SEE THE
005250*                      REMARK AT AA050 ITSELF.  TICKET MP-171.
005260* 23/01/26 VBC -       AA000-MAIN WAS NOT SKIPPING LVEFILE'S HEADER
005270*                      LINE - IT WAS BEING READ AS THE FIRST REQUEST,
005280*                      ADDING A BOGUS EMPLOYEE TO THE BALANCE TABLE
005290*                      AND WRITING A MANGLED RECORD TO LVEOUT.  NOW
005295*                      DOUBLE-READS ON OPEN THE SAME WAY PY040 DOES
005296*                      ON EMPFILE/ATTFILE.  TICKET MP-173.
005297* 03/02/26 VBC -       SPECIAL-NAMES HAD A UPSI TEST-MODE SWITCH/CLASS
005298*                      NUMERIC-DIGIT TEST, NEITHER USED - SWAPPED FOR
005299*                      THE CRT STATUS/REPOSITORY CLAUSE, TICKET MP-175.
005300*
005400*************************************************************************
005500*
005600* COPYRIGHT NOTICE.
005700* ****************
005800*
005900* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006000* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN, 1976-2026
006100* AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE
006200* THE FILE COPYING FOR DETAILS.  NO WARRANTY OF ANY KIND IS GIVEN.
006300*
006400*************************************************************************
006500*
006600 ENVIRONMENT             DIVISION.
006700*================================
006800*
006900 CONFIGURATION           SECTION.
007000 SPECIAL-NAMES.
007100     CRT STATUS IS COB-CRT-STATUS.
007150 REPOSITORY.
007160     FUNCTION ALL INTRINSIC.
007500*
007600 INPUT-OUTPUT            SECTION.
007700 FILE-CONTROL.
007800     SELECT   LEAVE-REQUEST-FILE
007900              ASSIGN TO "LVEFILE"
008000              ORGANIZATION IS LINE SEQUENTIAL
008100              FILE STATUS  IS WS-LVE-STATUS.
008200     SELECT   LEAVE-UPDATE-FILE
008300              ASSIGN TO "LVEOUT"
008400              ORGANIZATION IS LINE SEQUENTIAL
008500              FILE STATUS  IS WS-LVU-STATUS.
008600*
008700 DATA                    DIVISION.
008800*================================
008900*
009000 FILE                    SECTION.
009100*--------------------------------
009200*
009300 FD  LEAVE-REQUEST-FILE
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 232 CHARACTERS.
009600 COPY "WSPYLVE.COB".
009700*
009800 FD  LEAVE-UPDATE-FILE
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 232 CHARACTERS.
010100 01  LVU-RECORD                  PIC X(232).
010200*
010300 WORKING-STORAGE         SECTION.
010400*--------------------------------
010500*
010600 77  PROG-NAME               PIC X(15)   VALUE "PY050 (1.0.00)".
010650 77  COB-CRT-STATUS          PIC X(4)    VALUE SPACES.
010700*
010800 01  WS-FILE-STATUSES.
010900     03  WS-LVE-STATUS       PIC XX      VALUE "00".
011000         88  WS-LVE-EOF          VALUE "10".
011100     03  WS-LVU-STATUS       PIC XX      VALUE "00".
011200     03  FILLER              PIC X(4)    VALUE SPACES.
011300*
011400 01  WS-SUBSCRIPTS.
011500     03  WS-SUB              PIC 9(4)    COMP.
011600     03  WS-BAL-COUNT        PIC 9(4)    COMP  VALUE ZERO.
011700*
011800*  BALANCE TABLE - ONE ROW PER EMPLOYEE ENCOUNTERED IN THIS RUN,
011900*  SEARCHED SERIALLY (NOT SORTED - REQUESTS ARRIVE IN ANY ORDER).
012000*
012100 01  WS-BAL-TABLE.
012200     03  WS-BAL-ENTRY            OCCURS 500
012300                                  INDEXED BY WS-BAL-IDX.
012400         05  WS-BAL-EMP-NO       PIC 9(5)      COMP.
012500         05  WS-BAL-VACATION     PIC S9(3)V99  COMP-3.
012600         05  WS-BAL-SICK         PIC S9(3)V99  COMP-3.
012700         05  WS-BAL-EMERGENCY    PIC S9(3)V99  COMP-3.
012800         05  WS-BAL-MATERNITY    PIC S9(3)V99  COMP-3.
012900         05  WS-BAL-PATERNITY    PIC S9(3)V99  COMP-3.
013000         05  WS-BAL-UNPAID       PIC S9(3)V99  COMP-3.
013100         05  FILLER              PIC X(4).
013200*
013300 01  WS-DEFAULT-BALANCE      PIC S9(3)V99  COMP-3  VALUE 5.00.
013400 01  WS-DAYS-REQUESTED       PIC S9(5)     COMP-3.
013500 01  WS-REQUEST-OK-SW        PIC X.
013600     88  WS-REQUEST-APPROVED     VALUE "Y".
013700     88  WS-REQUEST-REJECTED     VALUE "N".
013800*
013900*  ORDINAL-DATE WORK AREAS - CIVIL CALENDAR DAY-COUNT FORMULA.
014000*
014100 01  WS-CUM-DAYS-LOAD         PIC X(36)  VALUE
014200     "000031059090120151181212243273304334".
014300 01  WS-CUM-DAYS-R REDEFINES WS-CUM-DAYS-LOAD.
014400     03  WS-CUM-DAYS-ENTRY        OCCURS 12  PIC 9(3).
014500*
014600 01  WS-DATE-PARSE-WORK.
014700     03  WS-DP-MM             PIC 99.
014800     03  WS-DP-DD             PIC 99.
014900     03  WS-DP-CCYY           PIC 9(4).
015000 01  WS-DATE-PARSE-ALT REDEFINES WS-DATE-PARSE-WORK
015100                             PIC 9(8)      COMP.
015200*
015300 01  WS-ORDINAL-WORK.
015400     03  WS-ORD-LEAP-R        PIC 9(6)      COMP.
015500     03  WS-ORD-CENT-R        PIC 9(6)      COMP.
015600     03  WS-ORD-QUAD-R        PIC 9(6)      COMP.
015700     03  WS-ORD-IS-LEAP-SW    PIC X         VALUE "N".
015800         88  WS-ORD-THIS-YR-LEAP    VALUE "Y".
015900     03  WS-ORD-RESULT        PIC S9(9)     COMP-3.
016000*
016100*  A THIRD REDEFINES - THE THREE DIVIDE QUOTIENTS SEEN AS A TABLE SO
016200*  THEY CAN BE ZEROED IN ONE MOVE BEFORE EACH DATE CONVERSION.
016300*
016400 01  WS-ORD-QUOTIENTS.
016500     03  WS-ORD-LEAP-Q        PIC 9(6)      COMP.
016600     03  WS-ORD-CENT-Q        PIC 9(6)      COMP.
016700     03  WS-ORD-QUAD-Q        PIC 9(6)      COMP.
016800 01  WS-ORD-QUOTIENTS-ALT REDEFINES WS-ORD-QUOTIENTS.
016900     03  WS-ORD-QUOT-ALL-9        PIC 9(6)  COMP  OCCURS 3.
017000*
017100 01  WS-START-ORDINAL         PIC S9(9)     COMP-3.
017200 01  WS-END-ORDINAL           PIC S9(9)     COMP-3.
017300*
017400 COPY "WSPYCHK.COB".
017500*
017600 PROCEDURE               DIVISION.
017700*=================================
017800*
017900 AA000-MAIN              SECTION.
018000*********************************
018100*
018200     OPEN     INPUT  LEAVE-REQUEST-FILE.
018300     OPEN     OUTPUT LEAVE-UPDATE-FILE.
018310*
018320*  SKIP THE HEADER LINE, SAME AS PY040'S AA010-OPEN-FILES - LEFT OUT
018330*  OF THE FIRST CUT, HR'S TEST FEED SHOWED THE HEADER TURNING INTO A
018340*  BOGUS "EMPLOYEE 00000" REQUEST ON LVEOUT, TICKET MP-173.
018350*
018360     READ     LEAVE-REQUEST-FILE
018370              AT END SET WS-LVE-EOF TO TRUE.
018400*
018500     IF       NOT WS-LVE-EOF
018600              READ LEAVE-REQUEST-FILE
018610                   AT END SET WS-LVE-EOF TO TRUE
018620              END-READ.
018700*
018800     PERFORM  AA010-ONE-REQUEST THRU AA010-EXIT
018900              UNTIL WS-LVE-EOF.
019000*
019100     CLOSE    LEAVE-REQUEST-FILE.
019200     CLOSE    LEAVE-UPDATE-FILE.
019300*
019400 AA000-EXIT.
019500     EXIT     SECTION.
019600*
019700 AA010-ONE-REQUEST       SECTION.
019800*********************************
019900*
020000     PERFORM  AA020-FIND-OR-ADD-EMP THRU AA020-EXIT.
020100*
020200     MOVE     WS-BAL-EMP-NO    (WS-BAL-IDX) TO CHK-EMP-NO.
020300     MOVE     WS-BAL-VACATION  (WS-BAL-IDX) TO CHK-BAL-VACATION.
020400     MOVE     WS-BAL-SICK      (WS-BAL-IDX) TO CHK-BAL-SICK.
020500     MOVE     WS-BAL-EMERGENCY (WS-BAL-IDX) TO CHK-BAL-EMERGENCY.
020600     MOVE     WS-BAL-MATERNITY (WS-BAL-IDX) TO CHK-BAL-MATERNITY.
020700     MOVE     WS-BAL-PATERNITY (WS-BAL-IDX) TO CHK-BAL-PATERNITY.
020800     MOVE     WS-BAL-UNPAID    (WS-BAL-IDX) TO CHK-BAL-UNPAID.
020900*
021000     PERFORM  AA030-CALC-DAYS-REQUESTED THRU AA030-EXIT.
021100     PERFORM  AA040-DEDUCT-BALANCE      THRU AA040-EXIT.
021200*
021300     MOVE     CHK-BAL-VACATION TO WS-BAL-VACATION  (WS-BAL-IDX).
021400     MOVE     CHK-BAL-SICK     TO WS-BAL-SICK      (WS-BAL-IDX).
021500     MOVE     CHK-BAL-EMERGENCY TO WS-BAL-EMERGENCY (WS-BAL-IDX).
021600     MOVE     CHK-BAL-MATERNITY TO WS-BAL-MATERNITY (WS-BAL-IDX).
021700     MOVE     CHK-BAL-PATERNITY TO WS-BAL-PATERNITY (WS-BAL-IDX).
021800     MOVE     CHK-BAL-UNPAID    TO WS-BAL-UNPAID    (WS-BAL-IDX).
021900*
022000     MOVE     CHK-BAL-VACATION TO LVE-REM-VACATION.
022100     MOVE     CHK-BAL-SICK     TO LVE-REM-SICK.
022200*
022300     IF       WS-REQUEST-APPROVED
022400              MOVE "APPROVED" TO LVE-REQ-STATUS
022500     ELSE
022600              MOVE "REJECTED" TO LVE-REQ-STATUS.
022700*
022800     MOVE     PY-LEAVE-REQUEST-RECORD TO LVU-RECORD.
022900     WRITE    LVU-RECORD.
023000*
023100     READ     LEAVE-REQUEST-FILE
023200              AT END SET WS-LVE-EOF TO TRUE.
023300*
023400 AA010-EXIT.
023500     EXIT     SECTION.
023600*
023700 AA020-FIND-OR-ADD-EMP   SECTION.
023800*********************************
023900*
024000     SET      WS-BAL-IDX TO 1.
024100     SEARCH   WS-BAL-ENTRY
024200              AT END
024300                       PERFORM ZZ060-ADD-NEW-EMP THRU ZZ060-EXIT
024400              WHEN     WS-BAL-EMP-NO (WS-BAL-IDX) = LVE-EMP-NO
024500                       CONTINUE.
024600*
024700 AA020-EXIT.
024800     EXIT     SECTION.
024900*
025000 ZZ060-ADD-NEW-EMP       SECTION.
025100*********************************
025200*
025300     ADD      1 TO WS-BAL-COUNT.
025400     SET      WS-BAL-IDX TO WS-BAL-COUNT.
025500     MOVE     LVE-EMP-NO         TO WS-BAL-EMP-NO    (WS-BAL-IDX).
025600     MOVE     WS-DEFAULT-BALANCE TO WS-BAL-VACATION  (WS-BAL-IDX)
025700                                     WS-BAL-SICK      (WS-BAL-IDX)
025800                                     WS-BAL-EMERGENCY (WS-BAL-IDX)
025900                                     WS-BAL-MATERNITY (WS-BAL-IDX)
026000                                     WS-BAL-PATERNITY (WS-BAL-IDX)
026100                                     WS-BAL-UNPAID    (WS-BAL-IDX).
026200*
026300 ZZ060-EXIT.
026400     EXIT     SECTION.
026500*
026600 AA030-CALC-DAYS-REQUESTED SECTION.
026700***********************************
026800*
026900     MOVE     LVE-START-DATE (1:2) TO WS-DP-MM.
027000     MOVE     LVE-START-DATE (4:2) TO WS-DP-DD.
027100     MOVE     LVE-START-DATE (7:4) TO WS-DP-CCYY.
027200     PERFORM  ZZ070-DATE-TO-ORDINAL THRU ZZ070-EXIT.
027300     MOVE     WS-ORD-RESULT TO WS-START-ORDINAL.
027400*
027500     MOVE     LVE-END-DATE   (1:2) TO WS-DP-MM.
027600     MOVE     LVE-END-DATE   (4:2) TO WS-DP-DD.
027700     MOVE     LVE-END-DATE   (7:4) TO WS-DP-CCYY.
027800     PERFORM  ZZ070-DATE-TO-ORDINAL THRU ZZ070-EXIT.
027900     MOVE     WS-ORD-RESULT TO WS-END-ORDINAL.
028000*
028100     COMPUTE  WS-DAYS-REQUESTED =
028200              WS-END-ORDINAL - WS-START-ORDINAL + 1.
028300     IF       WS-DAYS-REQUESTED < 1
028400              MOVE 1 TO WS-DAYS-REQUESTED.
028500*
028600 AA030-EXIT.
028700     EXIT     SECTION.
028800*
028900 ZZ070-DATE-TO-ORDINAL   SECTION.
029000*********************************
029100*
029200*  STANDARD CIVIL-CALENDAR DAY-COUNT - YEARS * 365 PLUS LEAP DAYS
029300*  BEFORE THIS YEAR PLUS CUMULATIVE DAYS BEFORE THIS MONTH PLUS THE
029400*  DAY OF MONTH, PLUS ONE EXTRA DAY IF THIS YEAR IS LEAP AND WE ARE
029500*  PAST FEBRUARY.
029600*
029700     MOVE     ZERO TO WS-ORD-QUOT-ALL-9 (ALL).
029800     DIVIDE   WS-DP-CCYY BY 4   GIVING WS-ORD-LEAP-Q
029900                                REMAINDER WS-ORD-LEAP-R.
030000     DIVIDE   WS-DP-CCYY BY 100 GIVING WS-ORD-CENT-Q
030100                                REMAINDER WS-ORD-CENT-R.
030200     DIVIDE   WS-DP-CCYY BY 400 GIVING WS-ORD-QUAD-Q
030300                                REMAINDER WS-ORD-QUAD-R.
030400*
030500     SET      WS-ORD-THIS-YR-LEAP TO FALSE.
030600     IF       WS-ORD-LEAP-R = ZERO
030700              IF     WS-ORD-CENT-R NOT = ZERO
030800                     SET WS-ORD-THIS-YR-LEAP TO TRUE
030900              ELSE
031000                IF   WS-ORD-QUAD-R = ZERO
031100                     SET WS-ORD-THIS-YR-LEAP TO TRUE.
031200*
031300     COMPUTE  WS-ORD-RESULT =
031400              (WS-DP-CCYY * 365) + WS-ORD-LEAP-Q
031500              - WS-ORD-CENT-Q + WS-ORD-QUAD-Q
031600              + WS-CUM-DAYS-ENTRY (WS-DP-MM) + WS-DP-DD.
031700*
031800     IF       WS-ORD-THIS-YR-LEAP AND WS-DP-MM > 2
031900              ADD 1 TO WS-ORD-RESULT.
032000*
032100 ZZ070-EXIT.
032200     EXIT     SECTION.
032300*
032400 AA040-DEDUCT-BALANCE    SECTION.
032500*********************************
032600*
032700     SET      WS-REQUEST-REJECTED TO TRUE.
032800*
032900     EVALUATE TRUE
033000         WHEN LVE-TYPE-VACATION
033100              IF   WS-DAYS-REQUESTED NOT > CHK-BAL-VACATION
033200                   SUBTRACT WS-DAYS-REQUESTED FROM CHK-BAL-VACATION
033300                   SET      WS-REQUEST-APPROVED TO TRUE
033400              END-IF
033500         WHEN LVE-TYPE-SICK
033600              IF   WS-DAYS-REQUESTED NOT > CHK-BAL-SICK
033700                   SUBTRACT WS-DAYS-REQUESTED FROM CHK-BAL-SICK
033800                   SET      WS-REQUEST-APPROVED TO TRUE
033900              END-IF
034000         WHEN LVE-TYPE-EMERGENCY
034100              IF   WS-DAYS-REQUESTED NOT > CHK-BAL-EMERGENCY
034200                   SUBTRACT WS-DAYS-REQUESTED FROM CHK-BAL-EMERGENCY
034300                   SET      WS-REQUEST-APPROVED TO TRUE
034400              END-IF
034500         WHEN LVE-TYPE-MATERNITY
034600              IF   WS-DAYS-REQUESTED NOT > CHK-BAL-MATERNITY
034700                   SUBTRACT WS-DAYS-REQUESTED FROM CHK-BAL-MATERNITY
034800                   SET      WS-REQUEST-APPROVED TO TRUE
034900              END-IF
035000         WHEN LVE-TYPE-PATERNITY
035100              IF   WS-DAYS-REQUESTED NOT > CHK-BAL-PATERNITY
035200                   SUBTRACT WS-DAYS-REQUESTED FROM CHK-BAL-PATERNITY
035300                   SET      WS-REQUEST-APPROVED TO TRUE
035400              END-IF
035500         WHEN LVE-TYPE-UNPAID
035600              IF   WS-DAYS-REQUESTED NOT > CHK-BAL-UNPAID
035700                   SUBTRACT WS-DAYS-REQUESTED FROM CHK-BAL-UNPAID
035800                   SET      WS-REQUEST-APPROVED TO TRUE
035900              END-IF
036000         WHEN OTHER
036100              CONTINUE
036200     END-EVALUATE.
036300*
036400 AA040-EXIT.
036500     EXIT     SECTION.
036600*
036610 AA050-RESTORE-BALANCE   SECTION.
036620*********************************
036630*
036640*  ADDS WS-DAYS-REQUESTED BACK TO THE BALANCE FOR THE LEAVE TYPE
036650*  ON CHK-EMP-NO'S ENTRY, UNCONDITIONALLY - NO UPPER LIMIT, THE
036660*  SAME AS AN EMPLOYEE HAVING ACCRUED THE DAYS BACK.
036670*
036680*  NOT CALLED FROM ANYWHERE IN THIS RUN - LVE-REQ-STATUS ONLY EVER
036690*  CARRIES PENDING/APPROVED/REJECTED ON THE INPUT FILE, THERE IS NO
036700*  "CANCELLED" REQUEST STATUS FOR MOTORPH HR TO SEND US YET, SO
036710*  NOTHING EVER RESTORES A BALANCE ON THIS RUN.  KEPT HERE, WIRED
036720*  THE SAME WAY AS AA040-DEDUCT-BALANCE, SO THE DAY HR ADD A
036730*  CANCELLATION STATUS TO THE FEED THIS ONLY NEEDS A CALLER, TICKET
036740*  MP-171.
036750*
036760     EVALUATE TRUE
036770         WHEN LVE-TYPE-VACATION
036780              ADD  WS-DAYS-REQUESTED TO CHK-BAL-VACATION
036790         WHEN LVE-TYPE-SICK
036800              ADD  WS-DAYS-REQUESTED TO CHK-BAL-SICK
036810         WHEN LVE-TYPE-EMERGENCY
036820              ADD  WS-DAYS-REQUESTED TO CHK-BAL-EMERGENCY
036830         WHEN LVE-TYPE-MATERNITY
036840              ADD  WS-DAYS-REQUESTED TO CHK-BAL-MATERNITY
036850         WHEN LVE-TYPE-PATERNITY
036860              ADD  WS-DAYS-REQUESTED TO CHK-BAL-PATERNITY
036870         WHEN LVE-TYPE-UNPAID
036880              ADD  WS-DAYS-REQUESTED TO CHK-BAL-UNPAID
036890         WHEN OTHER
036900              CONTINUE
036910     END-EVALUATE.
036920*
036930 AA050-EXIT.
036940     EXIT     SECTION.
036950*
036960 MAIN-EXIT.
036970     STOP     RUN.
036980*
